000100     select  Trade-Mart-File assign to "TIMART"
000200             organization is indexed
000300             access mode is dynamic
000400             record key is TI-Mart-Key
000500             file status is MART-Status.
000600*
