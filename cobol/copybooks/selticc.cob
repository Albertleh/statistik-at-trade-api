000100     select  Control-Card-File assign to "TICTLCRD"
000200             organization is line sequential
000300             file status is CTL-Status.
000400*
