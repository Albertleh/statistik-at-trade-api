000100 fd  Control-Card-File.
000200 copy "wstictl.cob".
000300*
