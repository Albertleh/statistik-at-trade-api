000100********************************************
000200*                                          *
000300*  Table Definition For Nace Rev 2        *
000400*    Trade Sector Descriptions            *
000500********************************************
000600*  Static lookup, loaded by VALUE clause at compile time, no file.
000700*  Used only by tinacelb.  Each filler is Code(8) + Label(72).
000800*
000900* 08/01/26 vbc - Created from the Statistics Austria Nace Rev 2
001000*                heading list supplied with the extract - TI-014.
001100* 18/01/26 vbc - Confirmed 25 rows is the full Rev 2 "G" trade tree,
001200*                no growth expected without a fresh Stat.At release.
001300* 10/08/26 vbc - Corrected six labels (G,46,454,462,472,476) that had
001400*                been shortened when the table was keyed in - restored
001500*                the Stat.At wording where it fits in 72 bytes.  474
001600*                stays abbreviated, the full text will not fit.
001700* 10/08/26 vbc -    .01 475 was also missing its "in specialized
001800*                stores" tail - it fits in 72 bytes, no reason
001900*                it had been dropped.  Restored.
002000*
002100 01  NL-Nace-Table.
002200     03  filler pic x(80) value
002300         "G       Wholesale & retail trade; repair of motor vehicles
002400-        " and motorcycles".
002500     03  filler pic x(80) value
002600         "45      Sale and repair of motor vehicles and motorcycles".
002700     03  filler pic x(80) value
002800         "46      Wholesale trade, except of motor vehicles and
002900-        " motorcycles".
003000     03  filler pic x(80) value
003100         "47      Retail trade, except of motor vehicles and motorcycles".
003200     03  filler pic x(80) value
003300         "451     Sale of motor vehicles".
003400     03  filler pic x(80) value
003500         "452     Maintenance and repair of motor vehicles".
003600     03  filler pic x(80) value
003700         "453     Sale of motor vehicle parts and accessories".
003800     03  filler pic x(80) value
003900         "454     Sale, maintenance and repair of motorcycles
004000-        " and related parts".
004100     03  filler pic x(80) value
004200         "461     Wholesale on a fee or contract basis".
004300     03  filler pic x(80) value
004400         "462     Wholesale of agricultural raw materials
004500-        " and live animals".
004600     03  filler pic x(80) value
004700         "463     Wholesale of food, beverages and tobacco".
004800     03  filler pic x(80) value
004900         "464     Wholesale of household goods".
005000     03  filler pic x(80) value
005100         "465     Wholesale of information and communication equipment".
005200     03  filler pic x(80) value
005300         "466     Wholesale of other machinery, equipment and supplies".
005400     03  filler pic x(80) value
005500         "467     Other specialized wholesale".
005600     03  filler pic x(80) value
005700         "469     Non-specialized wholesale trade".
005800     03  filler pic x(80) value
005900         "471     Retail sale in non-specialized stores".
006000     03  filler pic x(80) value
006100         "472     Retail sale of food, beverages and tobacco
006200-        " in specialized stores".
006300     03  filler pic x(80) value
006400         "473     Retail sale of automotive fuel in specialized stores".
006500     03  filler pic x(80) value
006600         "474     Retail sale of information and communication
006700-        " equipment in spec. stores".
006800     03  filler pic x(80) value
006900         "475     Retail sale of other household equipment in
007000-        " specialized stores".
007100     03  filler pic x(80) value
007200         "476     Retail sale of cultural and recreation goods
007300-        " in specialized stores".
007400     03  filler pic x(80) value
007500         "477     Retail sale of other goods in specialized stores".
007600     03  filler pic x(80) value
007700         "478     Retail sale via stalls and markets".
007800     03  filler pic x(80) value
007900         "479     Retail trade not in stores, stalls or markets".
008000*
008100 01  NL-Nace-Entries redefines NL-Nace-Table.
008200     03  NL-Nace-Entry            occurs 25.
008300         05  NL-Nace-Code         pic x(08).
008400         05  NL-Nace-Label        pic x(72).
008500*
008600 01  NL-Nace-Max                  pic 99     comp value 25.
008700*
