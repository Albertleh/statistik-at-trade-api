000100*
000200*    Record Definition For Raw-Trade Master File
000300*    Uses Raw-Period-Key + Raw-Nace-Key as key
000400*
000500*    File size 72 bytes.
000600*
000700*    One row per (period-key, nace-key) as ingested, verbatim keys.
000800*    A re-run of the same keys replaces the prior values/timestamp -
000900*    i.e. an upsert, last write wins.  See TI-002 for the upstream
001000*    layout.
001100*
001200* 04/01/26 vbc - Created.
001300* 12/01/26 vbc - Present-flags added after the overnight run showed
001400*                blank fields being read back as zero, indistinguish-
001500*                able from a genuine zero index reading.
001600*
001700 01  RAW-Trade-Record.
001800     03  RAW-Trade-Key.
001900         05  RAW-Period-Key       pic x(13).
002000         05  RAW-Nace-Key         pic x(12).
002100     03  RAW-Uidxnom-Grp.
002200         05  RAW-Uidxnom-Val      pic s9(4)v9(2) comp-3.
002300         05  RAW-Uidxnom-Flg      pic x.
002400             88  RAW-Uidxnom-Present  value "Y".
002500             88  RAW-Uidxnom-Missing  value "N".
002600     03  RAW-Uidxreal-Grp.
002700         05  RAW-Uidxreal-Val     pic s9(4)v9(2) comp-3.
002800         05  RAW-Uidxreal-Flg     pic x.
002900             88  RAW-Uidxreal-Present value "Y".
003000             88  RAW-Uidxreal-Missing value "N".
003100     03  RAW-Beschidx-Grp.
003200         05  RAW-Beschidx-Val     pic s9(4)v9(2) comp-3.
003300         05  RAW-Beschidx-Flg     pic x.
003400             88  RAW-Beschidx-Present value "Y".
003500             88  RAW-Beschidx-Missing value "N".
003600     03  RAW-Uidxnsb-Grp.
003700         05  RAW-Uidxnsb-Val      pic s9(4)v9(2) comp-3.
003800         05  RAW-Uidxnsb-Flg      pic x.
003900             88  RAW-Uidxnsb-Present  value "Y".
004000             88  RAW-Uidxnsb-Missing  value "N".
004100     03  RAW-Uidxrsb-Grp.
004200         05  RAW-Uidxrsb-Val      pic s9(4)v9(2) comp-3.
004300         05  RAW-Uidxrsb-Flg      pic x.
004400             88  RAW-Uidxrsb-Present  value "Y".
004500             88  RAW-Uidxrsb-Missing  value "N".
004600*    Ingested-At is ccyymmddhhmmss of the batch run that wrote it.
004700     03  RAW-Ingested-At          pic x(14).
004800     03  filler                   pic x(08).
004900*
