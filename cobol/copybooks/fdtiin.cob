000100 fd  Trade-In-File.
000200 copy "wstiin.cob".
000300*
