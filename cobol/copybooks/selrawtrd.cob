000100     select  Raw-Master-File assign to "TIRAWMST"
000200             organization is indexed
000300             access mode is dynamic
000400             record key is RAW-Trade-Key
000500             file status is RAW-Status.
000600*
