000100*
000200*    Record Definition For Trade-In File
000300*    Read in arrival order, no key
000400*
000500*    File size 80 bytes.
000600*
000700*    This is the raw Statistik Austria observation feed, one row per
000800*    (period, nace) with up to five index metrics.  Fixed field layout
000900*    agreed with the Stat.At extract team - see ticket TI-002.
001000*
001100* 04/01/26 vbc - Created for the Trade Index ingest job.
001200* 19/01/26 vbc - NSB/RSB fields confirmed optional, may arrive blank.
001300*
001400 01  TI-Trade-Record.
001500*    TI-Period-Key holds TIIDX-YYYYMM, YYYYMM, YYYY-MM or YYYY.
001600     03  TI-Period-Key         pic x(13).
001700*    TI-Nace-Key holds NACEIDX-nn or a bare nn.
001800     03  TI-Nace-Key           pic x(12).
001900     03  TI-Uidxnom            pic x(10).
002000     03  TI-Uidxreal           pic x(10).
002100     03  TI-Beschidx           pic x(10).
002200*    Uidxnsb and Uidxrsb are seasonally adjusted, optional.
002300     03  TI-Uidxnsb            pic x(10).
002400     03  TI-Uidxrsb            pic x(10).
002500     03  filler                pic x(05).
002600*
