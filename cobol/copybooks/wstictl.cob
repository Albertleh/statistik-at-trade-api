000100********************************************
000200*                                          *
000300*  Record Definition For Trade Index      *
000400*    Extract Control Card                 *
000500*     One card, read once at start        *
000600********************************************
000700*  Used by tiseries, tilatest, tinvsr & tichange to select which
000800*  Nace/Metric/date-range the extract run is for.  Card punched (or
000900*  keyed) by the operator running the extract job - see run book
001000*  TI-RUN-03.
001100*
001200* 07/01/26 vbc - Created.
001300* 26/01/26 vbc - Added Tc-Limit, def 500, cap 5000, per TI-011.
001400*
001500 01  TI-Control-Card.
001600     03  TC-Nace-Code             pic x(08).
001700     03  TC-Metric                pic x(08).
001800         88  TC-Metric-Valid  values "UIDXNOM " "UIDXREAL" "BESCHIDX"
001900                                      "UIDXNSB " "UIDXRSB ".
002000     03  TC-Start-Date-Grp.
002100         05  TC-Start-Date        pic 9(8).
002200         05  TC-Start-Date-Flg    pic x.
002300             88  TC-Start-Date-Given  value "Y".
002400     03  TC-End-Date-Grp.
002500         05  TC-End-Date          pic 9(8).
002600         05  TC-End-Date-Flg      pic x.
002700             88  TC-End-Date-Given    value "Y".
002800     03  TC-Limit                 pic 9(4).
002900     03  filler                   pic x(37).
003000*
