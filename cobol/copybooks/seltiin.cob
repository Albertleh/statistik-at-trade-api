000100     select  Trade-In-File assign to "TITRADIN"
000200             organization is line sequential
000300             file status is TI-In-Status.
000400*
