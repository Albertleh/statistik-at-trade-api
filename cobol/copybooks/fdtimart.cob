000100 fd  Trade-Mart-File.
000200 copy "wstimart.cob".
000300*
