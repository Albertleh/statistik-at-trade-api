000100********************************************
000200*                                          *
000300*  Record Definition For Ingestion        *
000400*       Summary (accumulator + print)     *
000500********************************************
000600*  Working storage only - not a keyed file.
000700*
000800* 06/01/26 vbc - Created.
000900* 22/01/26 vbc - Added Sum-Source-Mode, always "FILE" for the batch
001000*                job (the live HTTP mode does not translate - TI-009).
001100*
001200 01  TI-Summary-Record.
001300     03  Sum-Rows-Loaded          pic 9(7)   comp-3.
001400     03  Sum-Distinct-Nace        pic 9(5)   comp-3.
001500     03  Sum-Min-Date             pic 9(8).
001600     03  Sum-Max-Date             pic 9(8).
001700     03  Sum-Source-Mode          pic x(04)  value "FILE".
001800     03  filler                   pic x(09).
001900*
