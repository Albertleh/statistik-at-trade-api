000100 fd  Raw-Master-File.
000200 copy "wsrawtrd.cob".
000300*
