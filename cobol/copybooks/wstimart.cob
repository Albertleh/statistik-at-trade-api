000100*
000200*    Record Definition For Trade-Mart File
000300*    Uses Mx-Period-Date + Mx-Nace-Code + Mx-Metric as key
000400*
000500*    File size 45 bytes.
000600*
000700*    One row per (period-date, nace-code, metric) - unpivoted from
000800*    Raw-Trade.  Kept in key order so the extract jobs can read it
000900*    ordered without a sort step.
001000*
001100* 05/01/26 vbc - Created.
001200* 21/01/26 vbc - Confirmed Mx-Metric is always one of the five fixed
001300*                literals, never free text - see NACE-002 note.
001400*
001500 01  TI-Mart-Record.
001600     03  TI-Mart-Key.
001700*        Mx-Period-Date is ccyymmdd, day always 01.
001800         05  Mx-Period-Date       pic 9(8).
001900*        NACEIDX- prefix already stripped.
002000         05  Mx-Nace-Code         pic x(08).
002100*        One of UIDXNOM/UIDXREAL/BESCHIDX/UIDXNSB/UIDXRSB.
002200         05  Mx-Metric            pic x(08).
002300     03  Mx-Value                 pic s9(4)v9(2).
002400     03  Mx-Ingested-At           pic x(14).
002500     03  filler                   pic x(01).
002600*
