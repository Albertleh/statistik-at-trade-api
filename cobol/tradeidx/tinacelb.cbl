000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Nace Labeler                 *
000400*            Called subprogram - Nace code to label             *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tinacelb.
001200*    author.             K H Lyle, 09/06/1987.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       09/06/1987.
001600*    date-compiled.
001700*    security.           Copyright (C) 1987-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Linkage-called helper - given a Nace code
002200*                         returns the fixed Nace Rev 2 trade sector
002300*                         label, or spaces & a not-found flag when
002400*                         the code is not in the static table.
002500*
002600*    called modules.     none.
002700*
002800*    error messages used. none.
002900*
003000* changes:
003100* 09/06/1987 khl - 1.0.00 created - originally a rate-code lookup for
003200*                  the old settlement job, tirate01.
003300* 12/12/1992 rjm -    .01 spaces now moved to the label before every
003400*                  lookup, a blank call was returning the prior value.
003500* 30/11/1998 tak -    .02 Y2K remediation - no date fields in this
003600*                  module, confirmed no change required.
003700* 04/01/2026 vbc - 2.0.00 TI-014 Repurposed as the Nace Rev 2 label
003800*                  lookup for the Trade Index extract suite.
003900* 18/01/26  vbc -    .01 Table confirmed at 25 rows, linear search
004000*                  retained - table is far too small to justify a
004100*                  binary search.
004200* 10/08/26  vbc -    .02 removed the class NUMERIC-DIGIT test from
004300*                  special-names - it was never referenced.
004400*
004500 environment             division.
004600*================================
004700*
004800 data                    division.
004900*================================
005000*
005100 working-storage section.
005200*-----------------------
005300 77  Prog-Name                pic x(18)  value "tinacelb (2.0.01)".
005400*
005500 copy "wstinace.cob".
005600*
005700 01  WS-NL-Idx                pic 99     comp value zero.
005800 01  WS-NL-Found-SW           pic x      value "N".
005900     88  WS-NL-Found              value "Y".
006000*
006100*    Division/class split of a working code, kept from the old
006200*    rate-code lookup - not needed for a straight table search but
006300*    left in for the day a class-level rollup is asked for.
006400 01  WS-Nace-Work             pic x(08)  value spaces.
006500 01  WS-Nace-Work-R  redefines WS-Nace-Work.
006600     03  WS-Nace-Work-Div     pic x(02).
006700     03  WS-Nace-Work-Rest    pic x(06).
006800*
006900*    Two-line split of a returned label, for callers that print on
007000*    a narrow device and must wrap the label themselves.
007100 01  WS-Label-Work            pic x(72)  value spaces.
007200 01  WS-Label-Work-R  redefines WS-Label-Work.
007300     03  WS-Label-Work-Ln1    pic x(36).
007400     03  WS-Label-Work-Ln2    pic x(36).
007500*
007600 01  WS-Idx-Edit-Grp.
007700     03  WS-Idx-Edit          pic 9(02)  value zero.
007800     03  filler                pic x(01).
007900 01  WS-Idx-Edit-R    redefines WS-Idx-Edit-Grp.
008000     03  WS-Idx-Edit-X        pic x(02).
008100*
008200 linkage                 section.
008300*-------------------------------
008400 01  LK-Nace-Code             pic x(08).
008500 01  LK-Nace-Label            pic x(72).
008600 01  LK-Found-Flag            pic x.
008700     88  LK-Code-Found            value "Y".
008800     88  LK-Code-Not-Found        value "N".
008900*
009000 procedure division using LK-Nace-Code
009100                          LK-Nace-Label
009200                          LK-Found-Flag.
009300*====================================================================
009400*
009500 aa010-Lookup                 section.
009600*************************************
009700*
009800     move     spaces to LK-Nace-Label.
009900     set      LK-Code-Not-Found to true.
010000     move     "N" to WS-NL-Found-SW.
010100     perform  bb010-Search-Table
010200         varying WS-NL-Idx from 1 by 1
010300         until WS-NL-Idx > NL-Nace-Max or WS-NL-Found.
010400     goback.
010500 aa010-Exit.  exit section.
010600*
010700 bb010-Search-Table.
010800     if       NL-Nace-Code (WS-NL-Idx) = LK-Nace-Code
010900              move  NL-Nace-Label (WS-NL-Idx) to LK-Nace-Label
011000              set   LK-Code-Found to true
011100              set   WS-NL-Found to true.
011200 bb010-Exit.
011300     exit.
011400*
