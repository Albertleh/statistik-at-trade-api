000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Series Extract                *
000400*      One line per point for a given Nace + Metric, by date     *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tiseries.
001200*    author.             R J Marsh, 03/02/1986.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       03/02/1986.
001600*    date-compiled.
001700*    security.           Copyright (C) 1986-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Reads the control card, validates the metric,
002200*                         scans Trade-Mart-File in key order (already
002300*                         period-date ascending) and lists the points
002400*                         matching the requested Nace + Metric within
002500*                         the optional date window, up to the limit.
002600*
002700*    called modules.     none.
002800*
002900*    files used.
003000*                         Control-Card-File.  Input parameter card.
003100*                         Trade-Mart-File.    Input (i, keyed, full
003200*                                              sequential scan).
003300*                         Series-Out-File.    Output listing.
003400*
003500*    error messages used. TS001 TS002 TS003.
003600*
003700* changes:
003800* 03/02/1986 rjm - 1.0.00 created - originally tibal01, the branch
003900*                  balance series lister for the settlement suite.
004000* 06/06/1992 khl -    .01 default row limit raised from 200 to 500
004100*                  after the quarterly job started truncating early.
004200* 30/11/1998 tak -    .02 Y2K remediation - date window fields
004300*                  widened to ccyymmdd.
004400* 06/01/2026 vbc - 2.0.00 TI-007 Repurposed as the Series extract
004500*                  over Trade-Mart.
004600* 26/01/2026 vbc -    .01 TI-011 Tc-Limit default 500, cap 5000
004700*                  applied here.
004800* 10/08/2026 vbc -    .02 TI-011 corrected the default/cap test - a
004900*                  requested limit between 501 and 5000 was being
005000*                  forced down to 500 instead of honoured as given.
005100* 10/08/2026 vbc -    .03 removed the class NUMERIC-DIGIT test from
005200*                  special-names - it was never referenced.
005300*
005400 environment             division.
005500*================================
005600*
005700 input-output            section.
005800 file-control.
005900 copy "selticc.cob".
006000 copy "seltimart.cob".
006100     select  Series-Out-File assign to "TISERIES"
006200             organization is line sequential
006300             file status is SR-Out-Status.
006400*
006500 data                    division.
006600*================================
006700*
006800 file section.
006900*
007000 copy "fdticc.cob".
007100 copy "fdtimart.cob".
007200*
007300 fd  Series-Out-File.
007400 01  SR-Print-Line              pic x(80).
007500*
007600 working-storage section.
007700*-----------------------
007800 77  Prog-Name                pic x(16)  value "tiseries (2.0.01)".
007900*
008000 01  WS-File-Status.
008100     03  CTL-Status            pic xx     value zero.
008200     03  MART-Status           pic xx     value zero.
008300     03  SR-Out-Status         pic xx     value zero.
008400     03  filler                pic x(06).
008500*
008600 01  WS-Switches.
008700     03  WS-EOF-SW             pic x      value "N".
008800         88  WS-EOF                value "Y".
008900     03  WS-Metric-Bad-SW      pic x      value "N".
009000         88  WS-Metric-Bad         value "Y".
009100     03  filler                pic x(08).
009200*
009300 01  WS-Effective-Limit         pic 9(04)  comp value zero.
009400 01  WS-Rows-Emitted            pic 9(04)  comp value zero.
009500*
009600*    Alternate breakdown of a mart period-date, kept from the old
009700*    branch-balance series lister for date-range edit checks.
009800 01  WS-Date-Work               pic 9(08)  value zero.
009900 01  WS-Date-Work-R    redefines WS-Date-Work.
010000     03  WS-Date-Work-CC        pic 99.
010100     03  WS-Date-Work-YY        pic 99.
010200     03  WS-Date-Work-MM        pic 99.
010300     03  WS-Date-Work-DD        pic 99.
010400*
010500*    Alphanumeric view of the emitted-row count, for the day the
010600*    row count is edited into a trailer line.
010700 01  WS-Rows-Edit-Grp.
010800     03  WS-Rows-Edit           pic 9(04)  value zero.
010900     03  filler                pic x(01).
011000 01  WS-Rows-Edit-R    redefines WS-Rows-Edit-Grp.
011100     03  WS-Rows-Edit-X         pic x(04).
011200*
011300*    Division/class split of a working Nace code, carried over from
011400*    the branch-code edit table for the day a class-level cutoff is
011500*    wanted on the date window.
011600 01  WS-Nace-Work               pic x(08)  value spaces.
011700 01  WS-Nace-Work-R    redefines WS-Nace-Work.
011800     03  WS-Nace-Work-Div       pic x(02).
011900     03  WS-Nace-Work-Rest      pic x(06).
012000*
012100 01  Error-Messages.
012200     03  TS001            pic x(37)
012300         value "TS001 Cannot open Control-Card-File-".
012400     03  TS002            pic x(37)
012500         value "TS002 Cannot open Trade-Mart-File -".
012600     03  TS003            pic x(37)
012700         value "TS003 Invalid metric on control card".
012800     03  filler                pic x(01).
012900*
013000 procedure division.
013100*===================
013200*
013300 aa000-Main                  section.
013400***********************************
013500     perform  aa010-Open-Files.
013600     perform  aa030-Validate-Metric.
013700     if       WS-Metric-Bad
013800              display  TS003
013900              close  Control-Card-File Trade-Mart-File Series-Out-File
014000              goback.
014100     perform  aa050-Emit-Series
014200         until WS-EOF or WS-Rows-Emitted >= WS-Effective-Limit.
014300     close    Control-Card-File
014400              Trade-Mart-File
014500              Series-Out-File.
014600     goback.
014700 aa000-Exit.  exit section.
014800*
014900 aa010-Open-Files             section.
015000*************************************
015100*
015200     open     input Control-Card-File.
015300     if       CTL-Status not = "00"
015400              display  TS001 CTL-Status
015500              goback.
015600     read     Control-Card-File
015700         at end
015800              display  TS001 "no card"
015900              close  Control-Card-File
016000              goback.
016100     close    Control-Card-File.
016200     open     input Trade-Mart-File.
016300     if       MART-Status not = "00"
016400              display  TS002 MART-Status
016500              goback.
016600     open     output Series-Out-File.
016700     if       TC-Limit = zero
016800              move  500 to WS-Effective-Limit
016900     else
017000              move  TC-Limit to WS-Effective-Limit.
017100     if       WS-Effective-Limit > 5000
017200              move  5000 to WS-Effective-Limit.
017300     move     zero to WS-Rows-Emitted.
017400 aa010-Exit.  exit section.
017500*
017600 aa030-Validate-Metric         section.
017700**************************************
017800*
017900     move     "N" to WS-Metric-Bad-SW.
018000     if       not TC-Metric-Valid
018100              set  WS-Metric-Bad to true.
018200 aa030-Exit.  exit section.
018300*
018400 aa050-Emit-Series             section.
018500**************************************
018600*
018700     read     Trade-Mart-File next record
018800         at end
018900              set  WS-EOF to true
019000              go to aa050-Exit.
019100     if       Mx-Nace-Code not = TC-Nace-Code or Mx-Metric not = TC-Metric
019200              go to aa050-Exit.
019300     if       TC-Start-Date-Given and Mx-Period-Date < TC-Start-Date
019400              go to aa050-Exit.
019500     if       TC-End-Date-Given and Mx-Period-Date > TC-End-Date
019600              go to aa050-Exit.
019700     move     spaces to SR-Print-Line.
019800     string   "PERIOD-DATE=" delimited by size
019900              Mx-Period-Date delimited by size
020000              " VALUE=" delimited by size
020100              Mx-Value delimited by size
020200         into SR-Print-Line.
020300     write    SR-Print-Line.
020400     add      1 to WS-Rows-Emitted.
020500 aa050-Exit.  exit section.
020600*
