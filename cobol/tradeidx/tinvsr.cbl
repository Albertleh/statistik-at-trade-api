000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Nominal vs Real Extract        *
000400*      Nominal & real index gap for the latest common period      *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tinvsr.
001200*    author.             K H Lyle, 02/08/1988.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       02/08/1988.
001600*    date-compiled.
001700*    security.           Copyright (C) 1988-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Reads the control card, scans Trade-Mart-File
002200*                         once for the requested Nace over the Uidxnom
002300*                         and Uidxreal metrics only, finds the most
002400*                         recent period-date present for either, and
002500*                         reports both values and their gap.
002600*
002700*    called modules.     none.
002800*
002900*    files used.
003000*                         Control-Card-File.  Input parameter card.
003100*                         Trade-Mart-File.    Input (i, keyed, full
003200*                                              sequential scan).
003300*                         Nvsr-Out-File.      Output snapshot block.
003400*
003500*    error messages used. TG001 TG002.
003600*
003700* changes:
003800* 02/08/1988 khl - 1.0.00 created - originally ticmp01, the two-book
003900*                  balance comparison for the settlement suite.
004000* 27/04/1994 khl -    .01 comparison now resets both books together
004100*                  on a period change, was carrying one book forward.
004200* 30/11/1998 tak -    .02 Y2K remediation - date fields widened to
004300*                  ccyymmdd.
004400* 08/01/2026 vbc - 2.0.00 TI-010 Repurposed as the Nominal-vs-Real
004500*                  extract over Trade-Mart.
004600* 28/01/2026 vbc -    .01 TI-010 Caveat wording taken verbatim from
004700*                  the analysis run book, do not shorten.
004800* 10/08/2026 vbc -    .02 removed the class NUMERIC-DIGIT test from
004900*                  special-names - it was never referenced.
005000*
005100 environment             division.
005200*================================
005300*
005400 input-output            section.
005500 file-control.
005600 copy "selticc.cob".
005700 copy "seltimart.cob".
005800     select  Nvsr-Out-File assign to "TINVSR"
005900             organization is line sequential
006000             file status is NV-Out-Status.
006100*
006200 data                    division.
006300*================================
006400*
006500 file section.
006600*
006700 copy "fdticc.cob".
006800 copy "fdtimart.cob".
006900*
007000 fd  Nvsr-Out-File.
007100 01  NV-Print-Line               pic x(80).
007200*
007300 working-storage section.
007400*-----------------------
007500 77  Prog-Name                pic x(15)  value "tinvsr (2.0.01)".
007600*
007700 01  WS-File-Status.
007800     03  CTL-Status            pic xx     value zero.
007900     03  MART-Status           pic xx     value zero.
008000     03  NV-Out-Status         pic xx     value zero.
008100     03  filler                pic x(06).
008200*
008300 01  WS-Switches.
008400     03  WS-EOF-SW             pic x      value "N".
008500         88  WS-EOF                value "Y".
008600     03  filler                pic x(09).
008700*
008800 01  WS-Common-Date-Grp.
008900     03  WS-Common-Date        pic 9(08)  value zero.
009000     03  WS-Common-Date-Flg    pic x      value "N".
009100         88  WS-Common-Date-Found  value "Y".
009200     03  filler                pic x(01).
009300*
009400 01  WS-Uidxnom-Grp.
009500     03  WS-Uidxnom-Value      pic s9(4)v9(2)  value zero.
009600     03  WS-Uidxnom-Flg        pic x      value "N".
009700         88  WS-Uidxnom-Present    value "Y".
009800     03  filler                pic x(01).
009900 01  WS-Uidxreal-Grp.
010000     03  WS-Uidxreal-Value     pic s9(4)v9(2)  value zero.
010100     03  WS-Uidxreal-Flg       pic x      value "N".
010200         88  WS-Uidxreal-Present   value "Y".
010300     03  filler                pic x(01).
010400*
010500 01  WS-Gap-Grp.
010600     03  WS-Gap-Value          pic s9(4)v9(2)  value zero.
010700     03  WS-Gap-Flg            pic x      value "N".
010800         88  WS-Gap-Present        value "Y".
010900     03  filler                pic x(01).
011000*
011100 01  WS-Caveat-Text            pic x(65)  value
011200     "Nominal vs. real gap is indicative; interpret with context.".
011300*
011400*    Alternate breakdown of the common period-date, kept from the
011500*    old two-book comparison for date-heading edits.
011600 01  WS-Date-Work               pic 9(08)  value zero.
011700 01  WS-Date-Work-R    redefines WS-Date-Work.
011800     03  WS-Date-Work-CC        pic 99.
011900     03  WS-Date-Work-YY        pic 99.
012000     03  WS-Date-Work-MM        pic 99.
012100     03  WS-Date-Work-DD        pic 99.
012200*
012300*    Division/class split of the requested Nace code, carried over
012400*    from the branch-code edit table.
012500 01  WS-Nace-Work               pic x(08)  value spaces.
012600 01  WS-Nace-Work-R    redefines WS-Nace-Work.
012700     03  WS-Nace-Work-Div       pic x(02).
012800     03  WS-Nace-Work-Rest      pic x(06).
012900*
013000*    Alphanumeric view of the gap value, for the day a signed edit
013100*    picture is needed on the snapshot line.
013200 01  WS-Gap-Edit-Grp.
013300     03  WS-Gap-Edit            pic s9(4)v9(2)  value zero.
013400     03  filler                pic x(01).
013500 01  WS-Gap-Edit-R     redefines WS-Gap-Edit-Grp.
013600     03  WS-Gap-Edit-X          pic x(06).
013700*
013800 01  Error-Messages.
013900     03  TG001            pic x(37)
014000         value "TG001 Cannot open Control-Card-File-".
014100     03  TG002            pic x(37)
014200         value "TG002 Cannot open Trade-Mart-File -".
014300     03  filler                pic x(01).
014400*
014500 procedure division.
014600*===================
014700*
014800 aa000-Main                  section.
014900***********************************
015000     perform  aa010-Open-Files.
015100     perform  aa050-Find-Latest-Common
015200         until WS-EOF.
015300     if       WS-Common-Date-Found
015400              perform  bb010-Compute-Gap.
015500     perform  aa070-Write-Snapshot.
015600     close    Control-Card-File
015700              Trade-Mart-File
015800              Nvsr-Out-File.
015900     goback.
016000 aa000-Exit.  exit section.
016100*
016200 aa010-Open-Files             section.
016300*************************************
016400*
016500     open     input Control-Card-File.
016600     if       CTL-Status not = "00"
016700              display  TG001 CTL-Status
016800              goback.
016900     read     Control-Card-File
017000         at end
017100              display  TG001 "no card"
017200              close  Control-Card-File
017300              goback.
017400     close    Control-Card-File.
017500     open     input Trade-Mart-File.
017600     if       MART-Status not = "00"
017700              display  TG002 MART-Status
017800              goback.
017900     open     output Nvsr-Out-File.
018000 aa010-Exit.  exit section.
018100*
018200 aa050-Find-Latest-Common      section.
018300**************************************
018400*
018500     read     Trade-Mart-File next record
018600         at end
018700              set  WS-EOF to true
018800              go to aa050-Exit.
018900     if       Mx-Nace-Code not = TC-Nace-Code
019000              go to aa050-Exit.
019100     if       Mx-Metric not = "UIDXNOM " and Mx-Metric not = "UIDXREAL"
019200              go to aa050-Exit.
019300     if       WS-Common-Date-Found and Mx-Period-Date not = WS-Common-Date
019400*             a fresh period has begun - reset both metrics
019500              move  zero to WS-Uidxnom-Value WS-Uidxreal-Value
019600              move  "N"  to WS-Uidxnom-Flg WS-Uidxreal-Flg.
019700     move     Mx-Period-Date to WS-Common-Date.
019800     set      WS-Common-Date-Found to true.
019900     if       Mx-Metric = "UIDXNOM "
020000              move  Mx-Value to WS-Uidxnom-Value
020100              set   WS-Uidxnom-Present to true
020200     else
020300              move  Mx-Value to WS-Uidxreal-Value
020400              set   WS-Uidxreal-Present to true.
020500 aa050-Exit.  exit section.
020600*
020700 aa070-Write-Snapshot          section.
020800**************************************
020900*
021000     move     spaces to NV-Print-Line.
021100     if       not WS-Common-Date-Found
021200              string   "NACE=" delimited by size
021300                       TC-Nace-Code delimited by size
021400                       " NO-DATA" delimited by size
021500                  into NV-Print-Line
021600              write NV-Print-Line
021700              go to aa070-Exit.
021800     string   "NACE=" delimited by size
021900              TC-Nace-Code delimited by size
022000              " PERIOD-DATE=" delimited by size
022100              WS-Common-Date delimited by size
022200         into NV-Print-Line.
022300     write    NV-Print-Line.
022400     move     spaces to NV-Print-Line.
022500     if       WS-Uidxnom-Present
022600              string   "UIDXNOM=" delimited by size
022700                       WS-Uidxnom-Value delimited by size
022800                  into NV-Print-Line
022900     else
023000              move  "UIDXNOM=MISSING" to NV-Print-Line.
023100     write    NV-Print-Line.
023200     move     spaces to NV-Print-Line.
023300     if       WS-Uidxreal-Present
023400              string   "UIDXREAL=" delimited by size
023500                       WS-Uidxreal-Value delimited by size
023600                  into NV-Print-Line
023700     else
023800              move  "UIDXREAL=MISSING" to NV-Print-Line.
023900     write    NV-Print-Line.
024000     move     spaces to NV-Print-Line.
024100     if       WS-Gap-Present
024200              string   "GAP=" delimited by size
024300                       WS-Gap-Value delimited by size
024400                  into NV-Print-Line
024500     else
024600              move  "GAP=MISSING" to NV-Print-Line.
024700     write    NV-Print-Line.
024800     move     WS-Caveat-Text to NV-Print-Line.
024900     write    NV-Print-Line.
025000 aa070-Exit.  exit section.
025100*
025200 bb010-Compute-Gap             section.
025300**************************************
025400*
025500     if       WS-Uidxnom-Present and WS-Uidxreal-Present
025600              compute  WS-Gap-Value = WS-Uidxnom-Value - WS-Uidxreal-Value
025700              set      WS-Gap-Present to true.
025800 bb010-Exit.  exit section.
025900*
