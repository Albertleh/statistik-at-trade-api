000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Mart Listing Report            *
000400*         Full mart dump, control break on Nace, grand total      *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tilist.
001200*    author.             P M Vacher, 05/11/1991.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       05/11/1991.
001600*    date-compiled.
001700*    security.           Copyright (C) 1991-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Lists Trade-Mart-File in full, in mart key
002200*                         order, breaking on Nace-Code with a per-Nace
002300*                         record count, and a grand total of mart
002400*                         records at the end.  Uses Report Writer, the
002500*                         same as the old check register and vacation
002600*                         reports.
002700*
002800*    called modules.     tinacelb.  Nace code to label lookup, used
002900*                         to head each Nace break.
003000*
003100*    files used.
003200*                         Trade-Mart-File.  Input (i, keyed, full
003300*                                            sequential scan).
003400*                         Print-File.       Output report (Report
003500*                                            Writer controlled).
003600*
003700*    error messages used. TX001.
003800*
003900* changes:
004000* 05/11/1991 pmv - 1.0.00 created - originally pyrgstr's twin for the
004100*                  vacation-accrual register, vacprint.
004200* 09/09/1996 khl -    .01 page-limit lowered from 66 to 60 lines to
004300*                  match the shop's re-cut stationery.
004400* 30/11/1998 tak -    .02 Y2K remediation - report date heading
004500*                  widened to ccyymmdd.
004600* 10/01/2026 vbc - 2.0.00 TI-013 Repurposed as the full Trade-Mart
004700*                  listing with Nace control break.
004800* 30/01/2026 vbc -    .01 TI-013 Grand total footing added per the
004900*                  batch rendition note in the run book.
005000* 10/08/2026 vbc -    .02 removed the class NUMERIC-DIGIT test from
005100*                  special-names - it was never referenced, kept
005200*                  only the c01 IS TOP-OF-FORM the printer needs.
005300* 10/08/2026 vbc -    .03 TI-013 Nace-total footing was printing
005400*                  code and label as two loose columns - now joins
005500*                  them the same way the Change-Calculator heading
005600*                  does, so a missing label still shows the code.
005700*
005800 environment             division.
005900*================================
006000*
006100 configuration           section.
006200 special-names.
006300     c01 is TOP-OF-FORM.
006400*
006500 input-output            section.
006600 file-control.
006700 copy "seltimart.cob".
006800     select  Print-File assign to "TILISTPR"
006900             organization is line sequential
007000             file status is PR-Status.
007100*
007200 data                    division.
007300*================================
007400*
007500 file section.
007600*
007700 copy "fdtimart.cob".
007800*
007900 fd  Print-File
008000     report is Mart-Listing-Report.
008100*
008200 report section.
008300 rd  Mart-Listing-Report
008400     control final Mx-Nace-Code
008500     page limit 60 lines
008600     heading 1
008700     first detail 4
008800     last detail 56
008900     footing 58.
009000*
009100 01  Mx-Page-Heading  type page heading.
009200     03  line 1.
009300         05  column 1  pic x(30) value "TRADE INDEX - MART LISTING".
009400         05  column 55 pic x(11) value "RUN DATE : ".
009500         05  column 66 pic 9(08) source WS-Report-Date.
009600     03  line 3.
009700         05  column 1  pic x(08) value "NACE".
009800         05  column 12 pic x(08) value "PERIOD".
009900         05  column 24 pic x(08) value "METRIC".
010000         05  column 36 pic x(12) value "VALUE".
010100         05  filler                pic x(01).
010200*
010300 01  Mx-Detail-Line   type detail.
010400     03  line plus 1.
010500         05  column 1  pic x(08) source Mx-Nace-Code.
010600         05  column 12 pic 9(08) source Mx-Period-Date.
010700         05  column 24 pic x(08) source Mx-Metric.
010800         05  column 36 pic ----9.99 source Mx-Value.
010900         05  filler                pic x(01).
011000*
011100 01  Mx-Nace-Footing  type control footing Mx-Nace-Code.
011200     03  line plus 2.
011300         05  column 1  pic x(11) value "NACE TOTAL:".
011400         05  column 13 pic x(84) source WS-Nace-Code-Label.
011500         05  column 100 pic zzz9  source WS-Nace-Row-Count.
011600         05  filler                pic x(01).
011700*
011800 01  Mx-Grand-Footing type control footing final.
011900     03  line plus 3.
012000         05  column 1  pic x(20) value "GRAND TOTAL RECORDS:".
012100         05  column 22 pic zzzz9 source WS-Grand-Total.
012200         05  filler                pic x(01).
012300*
012400 working-storage section.
012500*-----------------------
012600 77  Prog-Name                pic x(14)  value "tilist (2.0.01)".
012700*
012800 01  WS-File-Status.
012900     03  MART-Status           pic xx     value zero.
013000     03  PR-Status             pic xx     value zero.
013100     03  filler                pic x(08).
013200*
013300 01  WS-Switches.
013400     03  WS-EOF-SW             pic x      value "N".
013500         88  WS-EOF                value "Y".
013600     03  filler                pic x(09).
013700*
013800 01  WS-Report-Date.
013900     03  WS-RD-CC              pic 99.
014000     03  WS-RD-YY              pic 99.
014100     03  WS-RD-MM              pic 99.
014200     03  WS-RD-DD              pic 99.
014300     03  filler                pic x(01).
014400*
014500 01  WS-Current-Nace           pic x(08)  value spaces.
014600 01  WS-Nace-Row-Count         pic 9(05)  comp value zero.
014700 01  WS-Grand-Total            pic 9(07)  comp value zero.
014800*
014900 01  WS-Nace-Label             pic x(72)  value spaces.
015000 01  WS-Nace-Found-Flg         pic x      value "N".
015100     88  WS-Nace-Found             value "Y".
015200*
015300*    Code and label combined for the Nace-total footing line, same
015400*    Ascii double-hyphen join as the Change-Calculator heading -
015500*    our source deck is plain 7-bit Ascii, not the em-dash the
015600*    analysis run book shows.
015700 01  WS-Nace-Code-Label        pic x(84)  value spaces.
015800*
015900*    Alternate breakdown of the run date, kept from the old vacation
016000*    register for the day a Julian heading is asked for.
016100 01  WS-Report-Date-R  redefines WS-Report-Date.
016200     03  WS-RD-CC-X            pic x(02).
016300     03  WS-RD-YY-X            pic x(02).
016400     03  WS-RD-MM-X            pic x(02).
016500     03  WS-RD-DD-X            pic x(02).
016600*
016700*    Division/class split of the current Nace code, carried over
016800*    from the branch-code register for the day a class subtotal is
016900*    asked for ahead of the code-level total.
017000 01  WS-Nace-Work              pic x(08)  value spaces.
017100 01  WS-Nace-Work-R    redefines WS-Nace-Work.
017200     03  WS-Nace-Work-Div      pic x(02).
017300     03  WS-Nace-Work-Rest     pic x(06).
017400*
017500*    Alphanumeric view of the grand total, for the day the footing
017600*    needs a de-edited count for a summary card punch.
017700 01  WS-Grand-Total-Edit-Grp.
017800     03  WS-Grand-Total-Edit   pic 9(07)  value zero.
017900     03  filler                pic x(01).
018000 01  WS-Grand-Total-Edit-R redefines WS-Grand-Total-Edit-Grp.
018100     03  WS-Grand-Total-Edit-X pic x(07).
018200*
018300 01  Error-Messages.
018400     03  TX001            pic x(37)
018500         value "TX001 Cannot open Trade-Mart-File -".
018600     03  filler                pic x(01).
018700*
018800 procedure division.
018900*===================
019000*
019100 aa000-Main                  section.
019200***********************************
019300     perform  aa010-Open-Files.
019400     initiate Mart-Listing-Report.
019500     perform  aa050-Scan-Mart
019600         until WS-EOF.
019700     terminate Mart-Listing-Report.
019800     close    Trade-Mart-File
019900              Print-File.
020000     goback.
020100 aa000-Exit.  exit section.
020200*
020300 aa010-Open-Files             section.
020400*************************************
020500*
020600     open     input Trade-Mart-File.
020700     if       MART-Status not = "00"
020800              display  TX001 MART-Status
020900              goback.
021000     open     output Print-File.
021100     accept   WS-Report-Date from date YYYYMMDD.
021200     move     zero to WS-Grand-Total.
021300     move     spaces to WS-Current-Nace.
021400 aa010-Exit.  exit section.
021500*
021600 aa050-Scan-Mart               section.
021700**************************************
021800*
021900     read     Trade-Mart-File next record
022000         at end
022100              set  WS-EOF to true
022200              go to aa050-Exit.
022300     if       Mx-Nace-Code not = WS-Current-Nace
022400              move  Mx-Nace-Code to WS-Current-Nace
022500              move  zero to WS-Nace-Row-Count
022600              call  "tinacelb" using Mx-Nace-Code WS-Nace-Label
022700                                     WS-Nace-Found-Flg
022800              perform  bb010-Build-Nace-Label.
022900     add      1 to WS-Nace-Row-Count.
023000     add      1 to WS-Grand-Total.
023100     generate Mx-Detail-Line.
023200 aa050-Exit.  exit section.
023300*
023400 bb010-Build-Nace-Label         section.
023500***************************************
023600*
023700     if       WS-Nace-Found
023800              string   WS-Current-Nace delimited by size
023900                       " -- " delimited by size
024000                       WS-Nace-Label delimited by size
024100                  into WS-Nace-Code-Label
024200     else
024300              move  WS-Current-Nace to WS-Nace-Code-Label.
024400 bb010-Exit.  exit section.
024500*
