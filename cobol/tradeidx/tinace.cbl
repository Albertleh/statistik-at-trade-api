000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Nace List Extract             *
000400*         Emits each distinct Nace code held in the mart         *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tinace.
001200*    author.             R J Marsh, 21/09/1985.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       21/09/1985.
001600*    date-compiled.
001700*    security.           Copyright (C) 1985-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Scans Trade-Mart-File and lists each distinct
002200*                         Nace code once, in ascending code order.
002300*                         Mart key order is period-date within nace
002400*                         within metric, so codes must be collected
002500*                         into a table and sorted before printing.
002600*
002700*    called modules.     none.
002800*
002900*    files used.
003000*                         Trade-Mart-File.  Input (i, keyed, full
003100*                                            sequential scan).
003200*                         Nace-List-File.   Output listing.
003300*
003400*    error messages used. TN001.
003500*
003600* changes:
003700* 21/09/1985 rjm - 1.0.00 created - originally tibrn01, the branch
003800*                  code lister for the settlement suite.
003900* 03/05/1990 rjm -    .01 branch table size raised from 100 to 200
004000*                  entries to cover the merged region.
004100* 30/11/1998 tak -    .02 Y2K remediation - no date logic in this
004200*                  module, confirmed no change required.
004300* 05/01/2026 vbc - 2.0.00 TI-006 Repurposed as the Nace-List extract
004400*                  over Trade-Mart.
004500* 19/01/2026 vbc -    .01 TI-006 Mart is keyed period-date first, so
004600*                  a straight sequential scan will not present codes
004700*                  in ascending order - added the sort table below.
004800* 10/08/2026 vbc -    .02 removed the class NUMERIC-DIGIT test from
004900*                  special-names - it was never referenced.
005000*
005100 environment             division.
005200*================================
005300*
005400 input-output            section.
005500 file-control.
005600 copy "seltimart.cob".
005700     select  Nace-List-File assign to "TINACLST"
005800             organization is line sequential
005900             file status is NL-Out-Status.
006000*
006100 data                    division.
006200*================================
006300*
006400 file section.
006500*
006600 copy "fdtimart.cob".
006700*
006800 fd  Nace-List-File.
006900 01  NL-Print-Line             pic x(80).
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name                pic x(15)  value "tinace (2.0.01)".
007400*
007500 01  WS-File-Status.
007600     03  MART-Status           pic xx     value zero.
007700     03  NL-Out-Status         pic xx     value zero.
007800     03  filler                pic x(08).
007900*
008000 01  WS-Switches.
008100     03  WS-EOF-SW             pic x      value "N".
008200         88  WS-EOF                value "Y".
008300     03  filler                 pic x(09).
008400*
008500 01  WS-Nace-Table.
008600     03  WS-Nace-Entry         occurs 200 times
008700                                pic x(08) value spaces.
008800     03  filler                pic x(01).
008900 01  WS-Nace-Count             pic 999    comp value zero.
009000 01  WS-NT-Idx                 pic 999    comp value zero.
009100 01  WS-NT-Found-SW            pic x      value "N".
009200     88  WS-NT-Found               value "Y".
009300*
009400 01  WS-Sort-Outer             pic 999    comp value zero.
009500 01  WS-Sort-Inner             pic 999    comp value zero.
009600 01  WS-Sort-Hold              pic x(08)  value spaces.
009700*
009800*    Division/class split of a sort-table entry, carried over from
009900*    the old branch-code sort for the day a class subtotal is asked
010000*    for ahead of the detail codes.
010100 01  WS-Nace-Work               pic x(08)  value spaces.
010200 01  WS-Nace-Work-R    redefines WS-Nace-Work.
010300     03  WS-Nace-Work-Div       pic x(02).
010400     03  WS-Nace-Work-Rest      pic x(06).
010500*
010600*    Alphanumeric view of the distinct-code count, for the day a
010700*    trailer line with the row count is added to the listing.
010800 01  WS-Count-Edit-Grp.
010900     03  WS-Count-Edit          pic 999    value zero.
011000     03  filler                pic x(01).
011100 01  WS-Count-Edit-R   redefines WS-Count-Edit-Grp.
011200     03  WS-Count-Edit-X        pic x(03).
011300*
011400*    Alternate two-line view of the print line, for the day the
011500*    listing needs a wrapped Nace label under the code.
011600 01  WS-Print-Work              pic x(80)  value spaces.
011700 01  WS-Print-Work-R   redefines WS-Print-Work.
011800     03  WS-Print-Work-Ln1      pic x(40).
011900     03  WS-Print-Work-Ln2      pic x(40).
012000*
012100 01  Error-Messages.
012200     03  TN001            pic x(37)
012300         value "TN001 Cannot open Trade-Mart-File -".
012400     03  filler                pic x(01).
012500*
012600 procedure division.
012700*===================
012800*
012900 aa000-Main                  section.
013000***********************************
013100     perform  aa010-Open-Files.
013200     perform  aa050-Scan-Mart
013300         until WS-EOF.
013400     perform  aa060-Sort-Table.
013500     perform  aa070-Write-List
013600         varying WS-NT-Idx from 1 by 1
013700         until WS-NT-Idx > WS-Nace-Count.
013800     close    Trade-Mart-File
013900              Nace-List-File.
014000     goback.
014100 aa000-Exit.  exit section.
014200*
014300 aa010-Open-Files             section.
014400*************************************
014500*
014600     open     input Trade-Mart-File.
014700     if       MART-Status not = "00"
014800              display  TN001 MART-Status
014900              goback.
015000     open     output Nace-List-File.
015100     move     zero to WS-Nace-Count.
015200 aa010-Exit.  exit section.
015300*
015400 aa050-Scan-Mart               section.
015500**************************************
015600*
015700     read     Trade-Mart-File next record
015800         at end
015900              set  WS-EOF to true
016000              go to aa050-Exit.
016100     move     "N" to WS-NT-Found-SW.
016200     perform  bb010-Search-Table
016300         varying WS-NT-Idx from 1 by 1
016400         until WS-NT-Idx > WS-Nace-Count or WS-NT-Found.
016500     if       not WS-NT-Found and WS-Nace-Count < 200
016600              add   1 to WS-Nace-Count
016700              move  Mx-Nace-Code to WS-Nace-Entry (WS-Nace-Count).
016800 aa050-Exit.  exit section.
016900*
017000 aa060-Sort-Table              section.
017100**************************************
017200*
017300     if       WS-Nace-Count < 2
017400              go to aa060-Exit.
017500     perform  bb020-Outer-Pass
017600         varying WS-Sort-Outer from 1 by 1
017700         until WS-Sort-Outer >= WS-Nace-Count.
017800 aa060-Exit.  exit section.
017900*
018000 aa070-Write-List              section.
018100**************************************
018200*
018300     move     spaces to NL-Print-Line.
018400     string   "NACE=" delimited by size
018500              WS-Nace-Entry (WS-NT-Idx) delimited by size
018600         into NL-Print-Line.
018700     write    NL-Print-Line.
018800 aa070-Exit.  exit section.
018900*
019000 bb010-Search-Table.
019100     if       WS-Nace-Entry (WS-NT-Idx) = Mx-Nace-Code
019200              set  WS-NT-Found to true.
019300 bb010-Exit.
019400     exit.
019500*
019600 bb020-Outer-Pass.
019700     perform  bb021-Inner-Pass
019800         varying WS-Sort-Inner from 1 by 1
019900         until WS-Sort-Inner > WS-Nace-Count - WS-Sort-Outer.
020000 bb020-Exit.
020100     exit.
020200*
020300 bb021-Inner-Pass.
020400     if       WS-Nace-Entry (WS-Sort-Inner) >
020500                              WS-Nace-Entry (WS-Sort-Inner + 1)
020600              move  WS-Nace-Entry (WS-Sort-Inner)     to WS-Sort-Hold
020700              move  WS-Nace-Entry (WS-Sort-Inner + 1) to
020800                                   WS-Nace-Entry (WS-Sort-Inner)
020900              move  WS-Sort-Hold to
021000                                   WS-Nace-Entry (WS-Sort-Inner + 1).
021100 bb021-Exit.
021200     exit.
021300*
