000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Latest Snapshot                *
000400*      Latest and previous point for a given Nace + Metric        *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tilatest.
001200*    author.             K H Lyle, 11/05/1988.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       11/05/1988.
001600*    date-compiled.
001700*    security.           Copyright (C) 1988-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Reads the control card, validates the metric,
002200*                         scans Trade-Mart-File once (ascending date
002300*                         order) carrying forward the two most recent
002400*                         matching points, then reports latest value,
002500*                         previous value, delta and delta-percent.
002600*
002700*    called modules.     none.
002800*
002900*    files used.
003000*                         Control-Card-File.  Input parameter card.
003100*                         Trade-Mart-File.    Input (i, keyed, full
003200*                                              sequential scan).
003300*                         Latest-Out-File.    Output snapshot block.
003400*
003500*    error messages used. TL001 TL002 TL003.
003600*
003700* changes:
003800* 11/05/1988 khl - 1.0.00 created - originally tilst01, the last
003900*                  transaction snapshot for the settlement suite.
004000* 14/02/1995 rjm -    .01 previous-value carry now cleared between
004100*                  runs to stop a stale value leaking into report 1.
004200* 30/11/1998 tak -    .02 Y2K remediation - date fields widened to
004300*                  ccyymmdd.
004400* 07/01/2026 vbc - 2.0.00 TI-008 Repurposed as the Latest extract
004500*                  over Trade-Mart.
004600* 27/01/2026 vbc -    .01 TI-011 Delta-percent now rounded half up
004700*                  to 4 decimals per the run book.
004800* 10/08/2026 vbc -    .02 removed the class NUMERIC-DIGIT test from
004900*                  special-names - it was never referenced, our own
005000*                  numeric edits already do the job.
005100*
005200 environment             division.
005300*================================
005400*
005500 input-output            section.
005600 file-control.
005700 copy "selticc.cob".
005800 copy "seltimart.cob".
005900     select  Latest-Out-File assign to "TILATEST"
006000             organization is line sequential
006100             file status is LT-Out-Status.
006200*
006300 data                    division.
006400*================================
006500*
006600 file section.
006700*
006800 copy "fdticc.cob".
006900 copy "fdtimart.cob".
007000*
007100 fd  Latest-Out-File.
007200 01  LT-Print-Line              pic x(80).
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name                pic x(17)  value "tilatest (2.0.01)".
007700*
007800 01  WS-File-Status.
007900     03  CTL-Status            pic xx     value zero.
008000     03  MART-Status           pic xx     value zero.
008100     03  LT-Out-Status         pic xx     value zero.
008200     03  filler                pic x(06).
008300*
008400 01  WS-Switches.
008500     03  WS-EOF-SW             pic x      value "N".
008600         88  WS-EOF                value "Y".
008700     03  WS-Metric-Bad-SW      pic x      value "N".
008800         88  WS-Metric-Bad         value "Y".
008900     03  filler                pic x(08).
009000*
009100 01  WS-Latest-Grp.
009200     03  WS-Latest-Date        pic 9(08)  value zero.
009300     03  WS-Latest-Value       pic s9(4)v9(2)  value zero.
009400     03  WS-Latest-Flg         pic x      value "N".
009500         88  WS-Latest-Present     value "Y".
009600     03  filler                pic x(01).
009700 01  WS-Previous-Grp.
009800     03  WS-Previous-Value     pic s9(4)v9(2)  value zero.
009900     03  WS-Previous-Flg       pic x      value "N".
010000         88  WS-Previous-Present   value "Y".
010100     03  filler                pic x(01).
010200*
010300 01  WS-Delta-Grp.
010400     03  WS-Delta-Value        pic s9(4)v9(2)  value zero.
010500     03  WS-Delta-Flg          pic x      value "N".
010600         88  WS-Delta-Present      value "Y".
010700     03  filler                pic x(01).
010800 01  WS-Delta-Pct-Grp.
010900     03  WS-Delta-Pct          pic s9(4)v9(4)  value zero.
011000     03  WS-Delta-Pct-Flg      pic x      value "N".
011100         88  WS-Delta-Pct-Present  value "Y".
011200     03  filler                pic x(01).
011300*
011400*    Alternate breakdown of the latest period-date, kept from the
011500*    old last-transaction snapshot for date-heading edits.
011600 01  WS-Date-Work               pic 9(08)  value zero.
011700 01  WS-Date-Work-R    redefines WS-Date-Work.
011800     03  WS-Date-Work-CC        pic 99.
011900     03  WS-Date-Work-YY        pic 99.
012000     03  WS-Date-Work-MM        pic 99.
012100     03  WS-Date-Work-DD        pic 99.
012200*
012300*    Division/class split of the requested Nace code, carried over
012400*    from the branch-code edit table.
012500 01  WS-Nace-Work               pic x(08)  value spaces.
012600 01  WS-Nace-Work-R    redefines WS-Nace-Work.
012700     03  WS-Nace-Work-Div       pic x(02).
012800     03  WS-Nace-Work-Rest      pic x(06).
012900*
013000*    Alphanumeric view of the delta-percent, for the day a signed
013100*    edit picture is needed on the snapshot line.
013200 01  WS-Delta-Pct-Edit-Grp.
013300     03  WS-Delta-Pct-Edit      pic s9(4)v9(4)  value zero.
013400     03  filler                pic x(01).
013500 01  WS-Delta-Pct-Edit-R redefines WS-Delta-Pct-Edit-Grp.
013600     03  WS-Delta-Pct-Edit-X    pic x(08).
013700*
013800 01  Error-Messages.
013900     03  TL001            pic x(37)
014000         value "TL001 Cannot open Control-Card-File-".
014100     03  TL002            pic x(37)
014200         value "TL002 Cannot open Trade-Mart-File -".
014300     03  TL003            pic x(37)
014400         value "TL003 Invalid metric on control card".
014500     03  filler                pic x(01).
014600*
014700 procedure division.
014800*===================
014900*
015000 aa000-Main                  section.
015100***********************************
015200     perform  aa010-Open-Files.
015300     perform  aa030-Validate-Metric.
015400     if       WS-Metric-Bad
015500              display  TL003
015600              close  Control-Card-File Trade-Mart-File Latest-Out-File
015700              goback.
015800     perform  aa050-Find-Latest
015900         until WS-EOF.
016000     perform  bb010-Compute-Delta.
016100     perform  aa070-Write-Snapshot.
016200     close    Control-Card-File
016300              Trade-Mart-File
016400              Latest-Out-File.
016500     goback.
016600 aa000-Exit.  exit section.
016700*
016800 aa010-Open-Files             section.
016900*************************************
017000*
017100     open     input Control-Card-File.
017200     if       CTL-Status not = "00"
017300              display  TL001 CTL-Status
017400              goback.
017500     read     Control-Card-File
017600         at end
017700              display  TL001 "no card"
017800              close  Control-Card-File
017900              goback.
018000     close    Control-Card-File.
018100     open     input Trade-Mart-File.
018200     if       MART-Status not = "00"
018300              display  TL002 MART-Status
018400              goback.
018500     open     output Latest-Out-File.
018600 aa010-Exit.  exit section.
018700*
018800 aa030-Validate-Metric         section.
018900**************************************
019000*
019100     move     "N" to WS-Metric-Bad-SW.
019200     if       not TC-Metric-Valid
019300              set  WS-Metric-Bad to true.
019400 aa030-Exit.  exit section.
019500*
019600 aa050-Find-Latest             section.
019700**************************************
019800*
019900     read     Trade-Mart-File next record
020000         at end
020100              set  WS-EOF to true
020200              go to aa050-Exit.
020300     if       Mx-Nace-Code not = TC-Nace-Code or Mx-Metric not = TC-Metric
020400              go to aa050-Exit.
020500     if       WS-Latest-Present
020600              move  WS-Latest-Value to WS-Previous-Value
020700              set   WS-Previous-Present to true.
020800     move     Mx-Period-Date to WS-Latest-Date.
020900     move     Mx-Value       to WS-Latest-Value.
021000     set      WS-Latest-Present to true.
021100 aa050-Exit.  exit section.
021200*
021300 aa070-Write-Snapshot          section.
021400**************************************
021500*
021600     move     spaces to LT-Print-Line.
021700     if       not WS-Latest-Present
021800              string   "NACE=" delimited by size
021900                       TC-Nace-Code delimited by size
022000                       " METRIC=" delimited by size
022100                       TC-Metric delimited by size
022200                       " NO-DATA" delimited by size
022300                  into LT-Print-Line
022400              write LT-Print-Line
022500              go to aa070-Exit.
022600     string   "NACE=" delimited by size
022700              TC-Nace-Code delimited by size
022800              " METRIC=" delimited by size
022900              TC-Metric delimited by size
023000              " LATEST-DATE=" delimited by size
023100              WS-Latest-Date delimited by size
023200              " LATEST-VALUE=" delimited by size
023300              WS-Latest-Value delimited by size
023400         into LT-Print-Line.
023500     write    LT-Print-Line.
023600     move     spaces to LT-Print-Line.
023700     if       WS-Previous-Present
023800              string   "PREVIOUS-VALUE=" delimited by size
023900                       WS-Previous-Value delimited by size
024000                  into LT-Print-Line
024100     else
024200              move  "PREVIOUS-VALUE=MISSING" to LT-Print-Line.
024300     write    LT-Print-Line.
024400     move     spaces to LT-Print-Line.
024500     if       WS-Delta-Present
024600              string   "DELTA=" delimited by size
024700                       WS-Delta-Value delimited by size
024800                  into LT-Print-Line
024900     else
025000              move  "DELTA=MISSING" to LT-Print-Line.
025100     write    LT-Print-Line.
025200     move     spaces to LT-Print-Line.
025300     if       WS-Delta-Pct-Present
025400              string   "DELTA-PERCENT=" delimited by size
025500                       WS-Delta-Pct delimited by size
025600                  into LT-Print-Line
025700     else
025800              move  "DELTA-PERCENT=MISSING" to LT-Print-Line.
025900     write    LT-Print-Line.
026000 aa070-Exit.  exit section.
026100*
026200 bb010-Compute-Delta           section.
026300**************************************
026400*
026500     move     "N" to WS-Delta-Flg WS-Delta-Pct-Flg.
026600     if       not WS-Previous-Present
026700              go to bb010-Exit.
026800     compute  WS-Delta-Value = WS-Latest-Value - WS-Previous-Value.
026900     set      WS-Delta-Present to true.
027000     if       WS-Previous-Value = zero
027100              go to bb010-Exit.
027200     compute  WS-Delta-Pct rounded =
027300              (WS-Delta-Value / WS-Previous-Value) * 100.
027400     set      WS-Delta-Pct-Present to true.
027500 bb010-Exit.  exit section.
027600*
