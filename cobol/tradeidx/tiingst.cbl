000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Ingest & Load                *
000400*         Builds Raw-Trade master and unpivots Trade-Mart        *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tiingst.
001200*    author.             R J Marsh, 14/03/1984.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       14/03/1984.
001600*    date-compiled.
001700*    security.           Copyright (C) 1984-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Reads the monthly Trade-In observation feed,
002200*                         upserts the Raw-Trade master keyed by
002300*                         period+nace, unpivots each present metric
002400*                         into Trade-Mart keyed by period-date+nace+
002500*                         metric, and writes the ingestion summary.
002600*
002700*    version.            See Prog-Name in ws.
002800*
002900*    called modules.     none.
003000*
003100*    files used.
003200*                         Trade-In-File.   Input observation feed.
003300*                         Raw-Master-File. Raw master (i-o, keyed).
003400*                         Trade-Mart-File. Mart (i-o, keyed).
003500*                         Summary-File.    Ingestion summary (o/p).
003600*
003700*    error messages used.
003800*                         TI001 - TI004.
003900*
004000* changes:
004100* 14/03/1984 rjm - 1.0.00 created - this was tijob01, the original
004200*                  nightly settlement extract loader.
004300* 02/11/1988 rjm - 1.1.00 re-keyed master from acct-no to a compound
004400*                  period+ref key after the ledger split.
004500* 19/06/1991 khl - 1.2.00 added the second master file (now
004600*                  Trade-Mart) so the analysis jobs no longer read
004700*                  the raw feed directly.
004800* 08/01/1994 khl -    .01 file status checks tightened up after the
004900*                  overnight run aborted silently on a full disk.
005000* 30/11/1998 tak - 1.3.00 Y2K remediation - all working dates
005100*                  widened to ccyymmdd, two digit year fields
005200*                  removed from the master record.
005300* 17/02/1999 tak -    .01 confirmed clean on 2000 rollover test run.
005400* 11/09/2003 tak - 1.4.00 rebuilt from tape to disk resident indexed
005500*                  files, no functional change.
005600* 24/04/2012 vbc - 1.5.00 general tidy, adopted current shop paragraph
005700*                  numbering.
005800* 04/01/2026 vbc - 2.0.00 TI-002 Repurposed for the Statistics
005900*                  Austria monthly Trade Index feed - old settlement
006000*                  layouts retired, Raw-Trade/Trade-Mart introduced.
006100* 12/01/2026 vbc -    .01 TI-004 present/missing flags added per
006200*                  metric after blanks were read back as zero.
006300* 22/01/2026 vbc -    .02 TI-009 Summary now always shows source
006400*                  mode FILE - no live feed in the batch job.
006500* 02/02/2026 vbc -    .03 TI-011 distinct-Nace count now via lookup
006600*                  table instead of relying on the master file scan.
006700* 10/08/2026 vbc -    .04 TI-009 removed the upsi-0 test/live switch
006800*                  from special-names - dead since source mode was
006900*                  pinned to FILE above, nothing ever set it.
007000*
007100*************************************************************************
007200*
007300* Copyright Notice.
007400* ****************
007500*
007600* This program is part of the Applewood Computers Trade Index batch
007700* suite and is Copyright (c) Applewood Computers, 1984-2026 and later.
007800*
007900* This program is free software; you can redistribute it and/or modify
008000* it under the terms of the GNU General Public License as published by
008100* the Free Software Foundation; version 3 and later, for personal and
008200* business use, excluding repackaging or resale.
008300*
008400* Distributed in the hope that it will be useful, but WITHOUT ANY
008500* WARRANTY; without even the implied warranty of MERCHANTABILITY or
008600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008700* License for more details.
008800*
008900*************************************************************************
009000*
009100 environment             division.
009200*================================
009300*
009400 input-output            section.
009500 file-control.
009600 copy "seltiin.cob".
009700 copy "selrawtrd.cob".
009800 copy "seltimart.cob".
009900     select  Summary-File assign to "TISUMRY"
010000             organization is line sequential
010100             file status is SUM-Status.
010200*
010300 data                    division.
010400*================================
010500*
010600 file section.
010700*
010800 copy "fdtiin.cob".
010900 copy "fdrawtrd.cob".
011000 copy "fdtimart.cob".
011100*
011200 fd  Summary-File.
011300 01  Summary-Print-Line       pic x(80).
011400*
011500 working-storage section.
011600*-----------------------
011700 77  Prog-Name                pic x(17)  value "tiingst (2.0.03)".
011800*
011900 01  WS-File-Status.
012000     03  TI-In-Status         pic xx     value zero.
012100     03  RAW-Status           pic xx     value zero.
012200     03  MART-Status          pic xx     value zero.
012300     03  SUM-Status           pic xx     value zero.
012400     03  filler               pic x(08).
012500*
012600 01  WS-Switches.
012700     03  WS-EOF-SW            pic x      value "N".
012800         88  WS-EOF              value "Y".
012900     03  WS-Skip-Record-SW    pic x      value "N".
013000         88  WS-Skip-Record       value "Y".
013100     03  WS-Any-Date-SW        pic x     value "N".
013200         88  WS-Any-Date-Found     value "Y".
013300     03  filler                pic x(05).
013400*
013500 copy "wstisum.cob".
013600*
013700 01  WS-Batch-Date.
013800     03  WS-BD-CC              pic 99.
013900     03  WS-BD-YY              pic 99.
014000     03  WS-BD-MM              pic 99.
014100     03  WS-BD-DD              pic 99.
014200     03  filler                pic x(01).
014300 01  WS-Batch-Time.
014400     03  WS-BT-HH              pic 99.
014500     03  WS-BT-MM              pic 99.
014600     03  WS-BT-SS              pic 99.
014700     03  filler                pic xx.
014800 01  WS-Timestamp.
014900     03  WS-TS-CC              pic 99.
015000     03  WS-TS-YY              pic 99.
015100     03  WS-TS-MM              pic 99.
015200     03  WS-TS-DD              pic 99.
015300     03  WS-TS-HH              pic 99.
015400     03  WS-TS-MN              pic 99.
015500     03  WS-TS-SS              pic 99.
015600     03  filler                pic x(01).
015700 01  WS-Timestamp-X redefines WS-Timestamp
015800                            pic x(14).
015900*
016000* Numeric field parser work area - shared for all five metric fields.
016100*
016200 01  WS-Parse-Work.
016300     03  WS-PW-Raw             pic x(10).
016400     03  WS-PW-Compressed      pic x(10)  value spaces.
016500     03  WS-PW-Comp-Len        pic 99     comp value zero.
016600     03  WS-PW-Idx             pic 99     comp value zero.
016700     03  WS-PW-Char            pic x.
016800     03  WS-PW-Dot-Pos         pic 99     comp value zero.
016900     03  WS-PW-Dot-Count       pic 9      comp value zero.
017000     03  WS-PW-Bad-Char-SW     pic x      value "N".
017100         88  WS-PW-Bad-Char        value "Y".
017200     03  WS-PW-Int-Len         pic 99     comp value zero.
017300     03  WS-PW-Dec-Len         pic 99     comp value zero.
017400     03  WS-PW-Buf-Pos         pic 99     comp value zero.
017500     03  WS-PW-Buf-Pos2        pic 99     comp value zero.
017600     03  WS-PW-Src-Pos         pic 99     comp value zero.
017700     03  WS-PW-Buffer          pic x(06)  value zeros.
017800     03  WS-PW-Buffer-9 redefines WS-PW-Buffer
017900                               pic 9(04)v9(02).
018000     03  WS-PW-Value           pic s9(4)v9(2)  value zero.
018100     03  WS-PW-Flag            pic x           value "N".
018200         88  WS-PW-Present         value "Y".
018300         88  WS-PW-Missing         value "N".
018400     03  filler                pic x(01).
018500*
018600* Period key / period date derivation work area.
018700*
018800 01  WS-Period-Work.
018900     03  WS-PK-Start           pic 99     comp value zero.
019000     03  WS-PK-End             pic 99     comp value zero.
019100     03  WS-PK-Idx             pic 99     comp value zero.
019200     03  WS-PK-Hyphen-Pos      pic 99     comp value zero.
019300     03  WS-PK-Seg1-Len        pic 99     comp value zero.
019400     03  WS-PK-Seg2-Len        pic 99     comp value zero.
019500     03  WS-PK-YYYYMM-X        pic x(06)  value spaces.
019600     03  WS-PK-YYYYMM-9 redefines WS-PK-YYYYMM-X
019700                               pic 9(06).
019800     03  WS-PK-YYYY-X          pic x(04)  value spaces.
019900     03  WS-PK-YYYY-9   redefines WS-PK-YYYY-X
020000                               pic 9(04).
020100     03  WS-PK-Have-YYYYMM-SW  pic x      value "N".
020200         88  WS-PK-Have-YYYYMM     value "Y".
020300     03  WS-PK-Have-YYYY-SW    pic x      value "N".
020400         88  WS-PK-Have-YYYY       value "Y".
020500     03  WS-PK-MM              pic 99     value zero.
020600     03  WS-PK-Date-SW         pic x      value "N".
020700         88  WS-PK-Date-Found      value "Y".
020800     03  WS-PK-Date-Value      pic 9(08)  value zero.
020900     03  filler                pic x(01).
021000*
021100* Distinct Nace lookup table - small, linear searched, era style.
021200*
021300 01  WS-Nace-Seen-Table.
021400     03  WS-Nace-Seen          occurs 200 times
021500                                pic x(12) value spaces.
021600     03  filler                pic x(01).
021700 01  WS-Nace-Seen-Count         pic 999   comp value zero.
021800 01  WS-NS-Idx                  pic 999   comp value zero.
021900 01  WS-NS-Found-SW              pic x     value "N".
022000     88  WS-NS-Found                 value "Y".
022100*
022200 01  Error-Messages.
022300     03  TI001            pic x(37)
022400         value "TI001 Cannot open Trade-In-File -".
022500     03  TI002            pic x(37)
022600         value "TI002 Cannot open Raw-Master-File -".
022700     03  TI003            pic x(37)
022800         value "TI003 Cannot open Trade-Mart-File -".
022900     03  TI004            pic x(37)
023000         value "TI004 Cannot open Summary-File -".
023100     03  filler                pic x(01).
023200*
023300 procedure division.
023400*===================
023500*
023600 aa000-Main                  section.
023700***********************************
023800     perform  aa010-Open-Files.
023900     perform  aa020-Process-Trade-In
024000         until WS-EOF.
024100     perform  aa030-Write-Summary.
024200     close    Trade-In-File
024300              Raw-Master-File
024400              Trade-Mart-File
024500              Summary-File.
024600     goback.
024700 aa000-Exit.  exit section.
024800*
024900 aa010-Open-Files             section.
025000*************************************
025100*
025200     open     input  Trade-In-File.
025300     if       TI-In-Status not = "00"
025400              display  TI001 TI-In-Status
025500              goback.
025600     open     i-o    Raw-Master-File.
025700     if       RAW-Status = "35"
025800              open     output Raw-Master-File
025900              close    Raw-Master-File
026000              open     i-o    Raw-Master-File.
026100     if       RAW-Status not = "00"
026200              display  TI002 RAW-Status
026300              goback.
026400     open     i-o    Trade-Mart-File.
026500     if       MART-Status = "35"
026600              open     output Trade-Mart-File
026700              close    Trade-Mart-File
026800              open     i-o    Trade-Mart-File.
026900     if       MART-Status not = "00"
027000              display  TI003 MART-Status
027100              goback.
027200     open     output Summary-File.
027300     if       SUM-Status not = "00"
027400              display  TI004 SUM-Status
027500              goback.
027600     move     zeros to Sum-Rows-Loaded
027700                       Sum-Distinct-Nace.
027800     move     zeros to Sum-Min-Date
027900                       Sum-Max-Date.
028000     move     zeros to WS-Nace-Seen-Count.
028100     accept   WS-Batch-Date from date YYYYMMDD.
028200     accept   WS-Batch-Time from time.
028300     move     WS-BD-CC to WS-TS-CC.
028400     move     WS-BD-YY to WS-TS-YY.
028500     move     WS-BD-MM to WS-TS-MM.
028600     move     WS-BD-DD to WS-TS-DD.
028700     move     WS-BT-HH to WS-TS-HH.
028800     move     WS-BT-MM to WS-TS-MN.
028900     move     WS-BT-SS to WS-TS-SS.
029000 aa010-Exit.  exit section.
029100*
029200 aa020-Process-Trade-In       section.
029300*************************************
029400*
029500     read     Trade-In-File
029600         at end
029700              set  WS-EOF to true
029800              go to aa020-Exit.
029900     move     "N" to WS-Skip-Record-SW.
030000     if       TI-Period-Key = spaces or TI-Nace-Key = spaces
030100              set  WS-Skip-Record to true
030200              go to aa020-Exit.
030300     add      1 to Sum-Rows-Loaded.
030400     perform  bb010-Parse-All-Fields.
030500     perform  bb030-Upsert-Raw.
030600     perform  bb020-Period-Date.
030700     if       WS-PK-Date-Found
030800              set  WS-Any-Date-Found to true
030900              perform  bb040-Track-Min-Max
031000              perform  bb050-Unpivot-Mart
031100     end-if.
031200     perform  bb060-Track-Nace-Seen.
031300 aa020-Exit.  exit section.
031400*
031500 aa030-Write-Summary          section.
031600*************************************
031700*
031800     if       not WS-Any-Date-Found
031900              move  zeros to Sum-Min-Date Sum-Max-Date.
032000     move     spaces to Summary-Print-Line.
032100     string   "ROWS-LOADED=" delimited by size
032200              Sum-Rows-Loaded delimited by size
032300              " DISTINCT-NACE=" delimited by size
032400              Sum-Distinct-Nace delimited by size
032500              " MIN-DATE=" delimited by size
032600              Sum-Min-Date delimited by size
032700              " MAX-DATE=" delimited by size
032800              Sum-Max-Date delimited by size
032900              " SOURCE-MODE=" delimited by size
033000              Sum-Source-Mode delimited by size
033100         into Summary-Print-Line.
033200     write    Summary-Print-Line.
033300 aa030-Exit.  exit section.
033400*
033500 bb010-Parse-All-Fields       section.
033600*************************************
033700*
033800     move     TI-Uidxnom to WS-PW-Raw.
033900     perform  cc010-Parse-Numeric-Field.
034000     move     WS-PW-Value to RAW-Uidxnom-Val.
034100     move     WS-PW-Flag  to RAW-Uidxnom-Flg.
034200*
034300     move     TI-Uidxreal to WS-PW-Raw.
034400     perform  cc010-Parse-Numeric-Field.
034500     move     WS-PW-Value to RAW-Uidxreal-Val.
034600     move     WS-PW-Flag  to RAW-Uidxreal-Flg.
034700*
034800     move     TI-Beschidx to WS-PW-Raw.
034900     perform  cc010-Parse-Numeric-Field.
035000     move     WS-PW-Value to RAW-Beschidx-Val.
035100     move     WS-PW-Flag  to RAW-Beschidx-Flg.
035200*
035300     move     TI-Uidxnsb to WS-PW-Raw.
035400     perform  cc010-Parse-Numeric-Field.
035500     move     WS-PW-Value to RAW-Uidxnsb-Val.
035600     move     WS-PW-Flag  to RAW-Uidxnsb-Flg.
035700*
035800     move     TI-Uidxrsb to WS-PW-Raw.
035900     perform  cc010-Parse-Numeric-Field.
036000     move     WS-PW-Value to RAW-Uidxrsb-Val.
036100     move     WS-PW-Flag  to RAW-Uidxrsb-Flg.
036200 bb010-Exit.  exit section.
036300*
036400 bb020-Period-Date            section.
036500*************************************
036600*
036700     move     "N" to WS-PK-Have-YYYYMM-SW WS-PK-Have-YYYY-SW
036800                      WS-PK-Date-SW.
036900     move     zero to WS-PK-Hyphen-Pos WS-PK-Date-Value.
037000     move     1    to WS-PK-Start.
037100     move     13   to WS-PK-End.
037200     perform  cc020-Find-Key-Start
037300         varying WS-PK-Idx from 1 by 1
037400         until WS-PK-Idx > 13.
037500     perform  cc030-Find-Key-End
037600         varying WS-PK-Idx from 13 by -1
037700         until WS-PK-Idx < 1.
037800     if       WS-PK-Start > WS-PK-End
037900              go to bb020-Exit.
038000     perform  cc040-Find-Last-Hyphen
038100         varying WS-PK-Idx from WS-PK-Start by 1
038200         until WS-PK-Idx > WS-PK-End.
038300     if       WS-PK-Hyphen-Pos not = zero
038400              perform  bb021-Split-On-Hyphen
038500     else
038600              perform  bb022-Split-No-Hyphen.
038700     if       WS-PK-Have-YYYYMM
038800              move  WS-PK-YYYYMM-X to WS-PK-YYYYMM-X
038900              if    WS-PK-YYYYMM-X is numeric
039000                    move WS-PK-YYYYMM-9 (5:2) to WS-PK-MM
039100                    if   WS-PK-MM >= 1 and WS-PK-MM <= 12
039200                         compute WS-PK-Date-Value =
039300                                 WS-PK-YYYYMM-9 * 100 + 1
039400                         set  WS-PK-Date-Found to true
039500                    end-if
039600              end-if
039700     else
039800     if       WS-PK-Have-YYYY
039900              if    WS-PK-YYYY-X is numeric
040000                    compute WS-PK-Date-Value =
040100                            WS-PK-YYYY-9 * 10000 + 0101
040200                    set  WS-PK-Date-Found to true
040300              end-if
040400     end-if.
040500 bb020-Exit.  exit section.
040600*
040700 bb021-Split-On-Hyphen.
040800     compute WS-PK-Seg2-Len = WS-PK-End - WS-PK-Hyphen-Pos.
040900     compute WS-PK-Seg1-Len = WS-PK-Hyphen-Pos - WS-PK-Start.
041000     if       WS-PK-Seg2-Len = 6
041100              move  TI-Period-Key (WS-PK-Hyphen-Pos + 1:6)
041200                                  to WS-PK-YYYYMM-X
041300              set   WS-PK-Have-YYYYMM to true
041400     else
041500     if       WS-PK-Seg2-Len = 2 and WS-PK-Seg1-Len = 4
041600              move  TI-Period-Key (WS-PK-Start:4) to
041700                                  WS-PK-YYYYMM-X (1:4)
041800              move  TI-Period-Key (WS-PK-Hyphen-Pos + 1:2) to
041900                                  WS-PK-YYYYMM-X (5:2)
042000              set   WS-PK-Have-YYYYMM to true
042100     else
042200     if       WS-PK-Seg2-Len = 4
042300              move  TI-Period-Key (WS-PK-Hyphen-Pos + 1:4)
042400                                  to WS-PK-YYYY-X
042500              set   WS-PK-Have-YYYY to true.
042600 bb021-Exit.
042700     exit.
042800*
042900 bb022-Split-No-Hyphen.
043000     compute WS-PK-Seg1-Len = WS-PK-End - WS-PK-Start + 1.
043100     if       WS-PK-Seg1-Len = 6
043200              move  TI-Period-Key (WS-PK-Start:6) to WS-PK-YYYYMM-X
043300              set   WS-PK-Have-YYYYMM to true
043400     else
043500     if       WS-PK-Seg1-Len = 4
043600              move  TI-Period-Key (WS-PK-Start:4) to WS-PK-YYYY-X
043700              set   WS-PK-Have-YYYY to true.
043800 bb022-Exit.
043900     exit.
044000*
044100 bb030-Upsert-Raw              section.
044200**************************************
044300*
044400     move     TI-Period-Key to RAW-Period-Key.
044500     move     TI-Nace-Key   to RAW-Nace-Key.
044600     move     WS-Timestamp-X to RAW-Ingested-At.
044700     write    RAW-Trade-Record.
044800     if       RAW-Status = "22"
044900              rewrite RAW-Trade-Record
045000     end-if.
045100 bb030-Exit.  exit section.
045200*
045300 bb040-Track-Min-Max           section.
045400**************************************
045500*
045600     if       Sum-Min-Date = zero or WS-PK-Date-Value < Sum-Min-Date
045700              move WS-PK-Date-Value to Sum-Min-Date.
045800     if       WS-PK-Date-Value > Sum-Max-Date
045900              move WS-PK-Date-Value to Sum-Max-Date.
046000 bb040-Exit.  exit section.
046100*
046200 bb050-Unpivot-Mart            section.
046300**************************************
046400*
046500     move     WS-PK-Date-Value to Mx-Period-Date.
046600     if       TI-Nace-Key (1:8) = "NACEIDX-"
046700              move  TI-Nace-Key (9:4) to Mx-Nace-Code
046800     else
046900              move  TI-Nace-Key       to Mx-Nace-Code.
047000     move     WS-Timestamp-X to Mx-Ingested-At.
047100     if       RAW-Uidxnom-Present
047200              move "UIDXNOM " to Mx-Metric
047300              move RAW-Uidxnom-Val to Mx-Value
047400              perform cc050-Write-Mart-Point.
047500     if       RAW-Uidxreal-Present
047600              move "UIDXREAL" to Mx-Metric
047700              move RAW-Uidxreal-Val to Mx-Value
047800              perform cc050-Write-Mart-Point.
047900     if       RAW-Beschidx-Present
048000              move "BESCHIDX" to Mx-Metric
048100              move RAW-Beschidx-Val to Mx-Value
048200              perform cc050-Write-Mart-Point.
048300     if       RAW-Uidxnsb-Present
048400              move "UIDXNSB " to Mx-Metric
048500              move RAW-Uidxnsb-Val to Mx-Value
048600              perform cc050-Write-Mart-Point.
048700     if       RAW-Uidxrsb-Present
048800              move "UIDXRSB " to Mx-Metric
048900              move RAW-Uidxrsb-Val to Mx-Value
049000              perform cc050-Write-Mart-Point.
049100 bb050-Exit.  exit section.
049200*
049300 bb060-Track-Nace-Seen         section.
049400**************************************
049500*
049600     move     "N" to WS-NS-Found-SW.
049700     perform  cc060-Search-Nace-Seen
049800         varying WS-NS-Idx from 1 by 1
049900         until WS-NS-Idx > WS-Nace-Seen-Count or WS-NS-Found.
050000     if       not WS-NS-Found and WS-Nace-Seen-Count < 200
050100              add   1 to WS-Nace-Seen-Count
050200              move  TI-Nace-Key to WS-Nace-Seen (WS-Nace-Seen-Count)
050300              add   1 to Sum-Distinct-Nace.
050400 bb060-Exit.  exit section.
050500*
050600 cc010-Parse-Numeric-Field.
050700     move     spaces to WS-PW-Compressed.
050800     move     zero   to WS-PW-Comp-Len WS-PW-Dot-Count WS-PW-Dot-Pos.
050900     move     "N"    to WS-PW-Bad-Char-SW.
051000     move     zeros  to WS-PW-Buffer.
051100     move     zero   to WS-PW-Value.
051200     move     "N"    to WS-PW-Flag.
051300     perform  cc011-Compress-Char
051400         varying WS-PW-Idx from 1 by 1
051500         until WS-PW-Idx > 10.
051600     if       WS-PW-Comp-Len = zero
051700              go to cc010-Exit.
051800     if       WS-PW-Dot-Count > 1 or WS-PW-Bad-Char
051900              go to cc010-Exit.
052000     if       WS-PW-Dot-Count = 1
052100              compute WS-PW-Int-Len = WS-PW-Dot-Pos - 1
052200              compute WS-PW-Dec-Len = WS-PW-Comp-Len - WS-PW-Dot-Pos
052300     else
052400              move  WS-PW-Comp-Len to WS-PW-Int-Len
052500              move  zero to WS-PW-Dec-Len.
052600     if       WS-PW-Int-Len > 4 or WS-PW-Int-Len = zero
052700              go to cc010-Exit.
052800     if       WS-PW-Dec-Len > 2
052900              move  2 to WS-PW-Dec-Len.
053000     compute  WS-PW-Buf-Pos = 4 - WS-PW-Int-Len + 1.
053100     perform  cc012-Copy-Int-Digit
053200         varying WS-PW-Idx from 1 by 1
053300         until WS-PW-Idx > WS-PW-Int-Len.
053400     if       WS-PW-Dec-Len > zero
053500              perform  cc013-Copy-Dec-Digit
053600                  varying WS-PW-Idx from 1 by 1
053700                  until WS-PW-Idx > WS-PW-Dec-Len.
053800     move     WS-PW-Buffer-9 to WS-PW-Value.
053900     move     "Y" to WS-PW-Flag.
054000 cc010-Exit.
054100     exit.
054200*
054300 cc011-Compress-Char.
054400     move     WS-PW-Raw (WS-PW-Idx:1) to WS-PW-Char.
054500     if       WS-PW-Char = space
054600              go to cc011-Exit.
054700     if       WS-PW-Char = ","
054800              move "." to WS-PW-Char.
054900     if       WS-PW-Char = "."
055000              add  1 to WS-PW-Dot-Count
055100              add  1 to WS-PW-Comp-Len
055200              move WS-PW-Comp-Len to WS-PW-Dot-Pos
055300              move WS-PW-Char to WS-PW-Compressed (WS-PW-Comp-Len:1)
055400              go to cc011-Exit.
055500     if       WS-PW-Char not numeric
055600              move "Y" to WS-PW-Bad-Char-SW.
055700     add      1 to WS-PW-Comp-Len.
055800     move     WS-PW-Char to WS-PW-Compressed (WS-PW-Comp-Len:1).
055900 cc011-Exit.
056000     exit.
056100*
056200 cc012-Copy-Int-Digit.
056300     move     WS-PW-Compressed (WS-PW-Idx:1) to
056400                                  WS-PW-Buffer (WS-PW-Buf-Pos:1).
056500     add      1 to WS-PW-Buf-Pos.
056600 cc012-Exit.
056700     exit.
056800*
056900 cc013-Copy-Dec-Digit.
057000     compute  WS-PW-Src-Pos  = WS-PW-Dot-Pos + WS-PW-Idx.
057100     compute  WS-PW-Buf-Pos2 = 4 + WS-PW-Idx.
057200     move     WS-PW-Compressed (WS-PW-Src-Pos:1) to
057300                                  WS-PW-Buffer (WS-PW-Buf-Pos2:1).
057400 cc013-Exit.
057500     exit.
057600*
057700 cc020-Find-Key-Start.
057800     if       TI-Period-Key (WS-PK-Idx:1) not = space
057900              move  WS-PK-Idx to WS-PK-Start
058000              move  99 to WS-PK-Idx.
058100 cc020-Exit.
058200     exit.
058300*
058400 cc030-Find-Key-End.
058500     if       TI-Period-Key (WS-PK-Idx:1) not = space
058600              move  WS-PK-Idx to WS-PK-End
058700              move  0 to WS-PK-Idx.
058800 cc030-Exit.
058900     exit.
059000*
059100 cc040-Find-Last-Hyphen.
059200     if       TI-Period-Key (WS-PK-Idx:1) = "-"
059300              move  WS-PK-Idx to WS-PK-Hyphen-Pos.
059400 cc040-Exit.
059500     exit.
059600*
059700 cc050-Write-Mart-Point.
059800     write    TI-Mart-Record.
059900     if       MART-Status = "22"
060000              rewrite TI-Mart-Record
060100     end-if.
060200 cc050-Exit.
060300     exit.
060400*
060500 cc060-Search-Nace-Seen.
060600     if       WS-Nace-Seen (WS-NS-Idx) = TI-Nace-Key
060700              set  WS-NS-Found to true.
060800 cc060-Exit.
060900     exit.
061000*
