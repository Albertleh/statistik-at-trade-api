000100*****************************************************************
000200*                                                                *
000300*                 Trade Index      Change Calculator              *
000400*        Month-on-month & year-on-year percent change listing     *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100      program-id.        tichange.
001200*    author.             P M Vacher, 17/03/1990.
001300*                         For Applewood Computers.
001400*    installation.       Applewood Computers - Hatfield.
001500*    date-written.       17/03/1990.
001600*    date-compiled.
001700*    security.           Copyright (C) 1990-2026 & later, Applewood
001800*                         Computers.  Distributed under the GNU
001900*                         General Public License.  See file COPYING.
002000*
002100*    remarks.            Reads the control card, loads the matching
002200*                         Nace + Metric series from Trade-Mart-File
002300*                         into a work table (already date ascending),
002400*                         then for each point computes month-on-month
002500*                         and year-on-year percent change positionally
002600*                         (previous point / 12 positions back, not
002700*                         calendar matched).
002800*
002900*    called modules.     tinacelb.  Nace code to label lookup, used
003000*                         only to head the listing.
003100*
003200*    files used.
003300*                         Control-Card-File.  Input parameter card.
003400*                         Trade-Mart-File.    Input (i, keyed, full
003500*                                              sequential scan).
003600*                         Change-Out-File.    Output listing.
003700*
003800*    error messages used. TC001 TC002 TC003 TC004.
003900*
004000* changes:
004100* 17/03/1990 pmv - 1.0.00 created - originally vacamt01, the holiday
004200*                  pay accrual change report for the payroll suite.
004300* 22/07/1993 khl -    .01 corrected the trailing-year roll used by
004400*                  the accrual comparison at fiscal year end.
004500* 30/11/1998 tak -    .02 Y2K remediation - date fields widened to
004600*                  ccyymmdd.
004700* 09/01/2026 vbc - 2.0.00 TI-012 Repurposed as the Change-Calculator
004800*                  extract over Trade-Mart.
004900* 29/01/2026 vbc -    .01 TI-012 Table capacity raised to 5000 to
005000*                  match the Series extract's Tc-Limit cap.
005100* 10/08/2026 vbc -    .02 TI-012 NACE-LABELER calls for an em-dash
005200*                  between code and label on the heading line.  Our
005300*                  source deck is plain 7-bit Ascii like every other
005400*                  program in the suite, so aa045 below prints an
005500*                  Ascii double-hyphen " -- " in its place, same as
005600*                  the account-code headings always have.
005700* 10/08/2026 vbc -    .03 removed the class NUMERIC-DIGIT test from
005800*                  special-names - it was never referenced.
005900*
006000 environment             division.
006100*================================
006200*
006300 input-output            section.
006400 file-control.
006500 copy "selticc.cob".
006600 copy "seltimart.cob".
006700     select  Change-Out-File assign to "TICHANGE"
006800             organization is line sequential
006900             file status is CH-Out-Status.
007000*
007100 data                    division.
007200*================================
007300*
007400 file section.
007500*
007600 copy "fdticc.cob".
007700 copy "fdtimart.cob".
007800*
007900 fd  Change-Out-File.
008000 01  CH-Print-Line               pic x(80).
008100*
008200 working-storage section.
008300*-----------------------
008400 77  Prog-Name                pic x(16)  value "tichange (2.0.01)".
008500*
008600 01  WS-File-Status.
008700     03  CTL-Status            pic xx     value zero.
008800     03  MART-Status           pic xx     value zero.
008900     03  CH-Out-Status         pic xx     value zero.
009000     03  filler                pic x(06).
009100*
009200 01  WS-Switches.
009300     03  WS-EOF-SW             pic x      value "N".
009400         88  WS-EOF                value "Y".
009500     03  WS-Metric-Bad-SW      pic x      value "N".
009600         88  WS-Metric-Bad         value "Y".
009700     03  filler                pic x(08).
009800*
009900 01  WS-Point-Table.
010000     03  WS-Point-Entry        occurs 5000 times.
010100         05  WS-Point-Date     pic 9(08)  value zero.
010200         05  WS-Point-Value    pic s9(4)v9(2)  value zero.
010300         05  filler                pic x(01).
010400 01  WS-Point-Count             pic 9(04)  comp value zero.
010500 01  WS-PT-Idx                  pic 9(04)  comp value zero.
010600*
010700 01  WS-Mom-Pct-Grp.
010800     03  WS-Mom-Pct            pic s9(4)v9(4)  value zero.
010900     03  WS-Mom-Pct-Flg        pic x      value "N".
011000         88  WS-Mom-Pct-Present    value "Y".
011100     03  filler                pic x(01).
011200 01  WS-Yoy-Pct-Grp.
011300     03  WS-Yoy-Pct            pic s9(4)v9(4)  value zero.
011400     03  WS-Yoy-Pct-Flg        pic x      value "N".
011500         88  WS-Yoy-Pct-Present    value "Y".
011600     03  filler                pic x(01).
011700*
011800 01  WS-Nace-Label              pic x(72)  value spaces.
011900 01  WS-Nace-Found-Flg          pic x      value "N".
012000     88  WS-Nace-Found              value "Y".
012100*
012200*    Alternate breakdown of a series point date, kept for the day
012300*    quarter-level roll-ups are asked for on the change listing.
012400 01  WS-Date-Work               pic 9(08)  value zero.
012500 01  WS-Date-Work-R    redefines WS-Date-Work.
012600     03  WS-Date-Work-CC        pic 99.
012700     03  WS-Date-Work-YY        pic 99.
012800     03  WS-Date-Work-MM        pic 99.
012900     03  WS-Date-Work-DD        pic 99.
013000*
013100*    Alphanumeric views of Mom/Yoy percent, for the day a signed
013200*    edit picture is wanted on the change line.
013300 01  WS-Mom-Pct-Edit-Grp.
013400     03  WS-Mom-Pct-Edit        pic s9(4)v9(4)  value zero.
013500     03  filler                pic x(01).
013600 01  WS-Mom-Pct-Edit-R redefines WS-Mom-Pct-Edit-Grp.
013700     03  WS-Mom-Pct-Edit-X      pic x(08).
013800 01  WS-Yoy-Pct-Edit-Grp.
013900     03  WS-Yoy-Pct-Edit        pic s9(4)v9(4)  value zero.
014000     03  filler                pic x(01).
014100 01  WS-Yoy-Pct-Edit-R redefines WS-Yoy-Pct-Edit-Grp.
014200     03  WS-Yoy-Pct-Edit-X      pic x(08).
014300*
014400 01  Error-Messages.
014500     03  TC001            pic x(37)
014600         value "TC001 Cannot open Control-Card-File-".
014700     03  TC002            pic x(37)
014800         value "TC002 Cannot open Trade-Mart-File -".
014900     03  TC003            pic x(37)
015000         value "TC003 Invalid metric on control card".
015100     03  TC004            pic x(37)
015200         value "TC004 Point table exhausted, 5000".
015300     03  filler                pic x(01).
015400*
015500 procedure division.
015600*===================
015700*
015800 aa000-Main                  section.
015900***********************************
016000     perform  aa010-Open-Files.
016100     perform  aa030-Validate-Metric.
016200     if       WS-Metric-Bad
016300              display  TC003
016400              close  Control-Card-File Trade-Mart-File Change-Out-File
016500              goback.
016600     perform  aa040-Load-Series
016700         until WS-EOF.
016800     perform  aa045-Write-Header.
016900     perform  aa050-List-Changes
017000         varying WS-PT-Idx from 1 by 1
017100         until WS-PT-Idx > WS-Point-Count.
017200     close    Control-Card-File
017300              Trade-Mart-File
017400              Change-Out-File.
017500     goback.
017600 aa000-Exit.  exit section.
017700*
017800 aa010-Open-Files             section.
017900*************************************
018000*
018100     open     input Control-Card-File.
018200     if       CTL-Status not = "00"
018300              display  TC001 CTL-Status
018400              goback.
018500     read     Control-Card-File
018600         at end
018700              display  TC001 "no card"
018800              close  Control-Card-File
018900              goback.
019000     close    Control-Card-File.
019100     open     input Trade-Mart-File.
019200     if       MART-Status not = "00"
019300              display  TC002 MART-Status
019400              goback.
019500     open     output Change-Out-File.
019600     move     zero to WS-Point-Count.
019700     call     "tinacelb" using TC-Nace-Code WS-Nace-Label
019800                                WS-Nace-Found-Flg.
019900 aa010-Exit.  exit section.
020000*
020100 aa030-Validate-Metric         section.
020200**************************************
020300*
020400     move     "N" to WS-Metric-Bad-SW.
020500     if       not TC-Metric-Valid
020600              set  WS-Metric-Bad to true.
020700 aa030-Exit.  exit section.
020800*
020900 aa040-Load-Series             section.
021000**************************************
021100*
021200     read     Trade-Mart-File next record
021300         at end
021400              set  WS-EOF to true
021500              go to aa040-Exit.
021600     if       Mx-Nace-Code not = TC-Nace-Code or Mx-Metric not = TC-Metric
021700              go to aa040-Exit.
021800     if       WS-Point-Count >= 5000
021900              display  TC004
022000              go to aa040-Exit.
022100     add      1 to WS-Point-Count.
022200     move     Mx-Period-Date to WS-Point-Date (WS-Point-Count).
022300     move     Mx-Value       to WS-Point-Value (WS-Point-Count).
022400 aa040-Exit.  exit section.
022500*
022600 aa045-Write-Header             section.
022700***************************************
022800*
022900     move     spaces to CH-Print-Line.
023000     if       WS-Nace-Found
023100              string   TC-Nace-Code delimited by size
023200                       " -- " delimited by size
023300                       WS-Nace-Label delimited by size
023400                  into CH-Print-Line
023500     else
023600              move  TC-Nace-Code to CH-Print-Line.
023700     write    CH-Print-Line.
023800 aa045-Exit.  exit section.
023900*
024000 aa050-List-Changes             section.
024100***************************************
024200*
024300     perform  bb010-Compute-Mom.
024400     perform  bb020-Compute-Yoy.
024500     move     spaces to CH-Print-Line.
024600     string   "PERIOD-DATE=" delimited by size
024700              WS-Point-Date (WS-PT-Idx) delimited by size
024800              " VALUE=" delimited by size
024900              WS-Point-Value (WS-PT-Idx) delimited by size
025000         into CH-Print-Line.
025100     write    CH-Print-Line.
025200     move     spaces to CH-Print-Line.
025300     if       WS-Mom-Pct-Present
025400              string   "MOM-PCT=" delimited by size
025500                       WS-Mom-Pct delimited by size
025600                  into CH-Print-Line
025700     else
025800              move  "MOM-PCT=MISSING" to CH-Print-Line.
025900     write    CH-Print-Line.
026000     move     spaces to CH-Print-Line.
026100     if       WS-Yoy-Pct-Present
026200              string   "YOY-PCT=" delimited by size
026300                       WS-Yoy-Pct delimited by size
026400                  into CH-Print-Line
026500     else
026600              move  "YOY-PCT=MISSING" to CH-Print-Line.
026700     write    CH-Print-Line.
026800 aa050-Exit.  exit section.
026900*
027000 bb010-Compute-Mom              section.
027100***************************************
027200*
027300     move     "N" to WS-Mom-Pct-Flg.
027400     if       WS-PT-Idx = 1
027500              go to bb010-Exit.
027600     if       WS-Point-Value (WS-PT-Idx - 1) = zero
027700              go to bb010-Exit.
027800     compute  WS-Mom-Pct rounded =
027900              (WS-Point-Value (WS-PT-Idx) -
028000               WS-Point-Value (WS-PT-Idx - 1))
028100              / WS-Point-Value (WS-PT-Idx - 1) * 100.
028200     set      WS-Mom-Pct-Present to true.
028300 bb010-Exit.  exit section.
028400*
028500 bb020-Compute-Yoy              section.
028600***************************************
028700*
028800     move     "N" to WS-Yoy-Pct-Flg.
028900     if       WS-PT-Idx <= 12
029000              go to bb020-Exit.
029100     if       WS-Point-Value (WS-PT-Idx - 12) = zero
029200              go to bb020-Exit.
029300     compute  WS-Yoy-Pct rounded =
029400              (WS-Point-Value (WS-PT-Idx) -
029500               WS-Point-Value (WS-PT-Idx - 12))
029600              / WS-Point-Value (WS-PT-Idx - 12) * 100.
029700     set      WS-Yoy-Pct-Present to true.
029800 bb020-Exit.  exit section.
029900*
